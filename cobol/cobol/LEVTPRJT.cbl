000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*REMARKS.
000400*    PROGRAM-ID. LEVTPRJT
000500*
000600*    THIS SUBPROGRAM IS THE LOCKER-NETWORK EVENT PROJECTOR.  IT
000700*    IS CALLED ONCE PER EVENT BY THE DAILY INGEST STEP (LEVTINGT)
000800*    AND, DURING A FULL REBUILD, BY LEVTRBLD FOR EVERY RECORD ON
000900*    THE EVENT LOG.  BOTH CALLERS MUST SEE IDENTICAL RESULTS FOR
001000*    THE SAME EVENT - THAT IS WHAT MAKES A REBUILD TRUSTWORTHY.
001100*
001200*    GIVEN ONE EVENT RECORD THIS PROGRAM APPLIES THE BUSINESS
001300*    RULE FOR ITS EVENT-TYPE AGAINST THE FOUR READ-MODEL VSAM
001400*    FILES (LOCKER SUMMARY, COMPARTMENT, RESERVATION, FAULT
001500*    LEDGER) AND HANDS BACK ONE OF ACCEPTED OR REJECTED, WITH AN
001600*    ERROR CLASS (VALIDATION OR DOMAIN) AND A REASON TEXT WHEN
001700*    REJECTED.  THE CALLER IS RESPONSIBLE FOR THE CONTROL REPORT
001800*    LINE - THIS PROGRAM ONLY UPDATES STATE.
001900*
002000*    THE FOUR VSAM FILES ARE OPENED I-O ON THE FIRST CALL AND
002100*    STAY OPEN FOR THE LIFE OF THE JOB STEP - THE CALLER MUST
002200*    MAKE ONE FINAL CALL WITH PRJ-FUNCTION = "CLOSE" BEFORE IT
002300*    GOBACKS, OR THE VSAM CLUSTERS ARE LEFT OPEN AT STEP END.
002400*
002500*    CHANGE LOG
002600*      041895JS  ORIGINAL PROGRAM, CONVERTED FROM THE OLD
002700*                TREATMENT-CHARGE MAINLINE INTO A CALLED
002800*                SUBPROGRAM SO BOTH THE DAILY RUN AND THE
002900*                WEEKEND REBUILD CAN SHARE ONE COPY OF THE
003000*                BUSINESS RULES
003100*      060895JS  ADDED THE FAULT-LEDGER PARAGRAPHS (700/800/850)
003200*                PER THE LOCKER-NET REQUIREMENTS REVIEW
003300*      042399RD  Y2K REVIEW - WS-RUN-DATE BELOW IS DISPLAY-ONLY
003400*                ON THE OPERATOR LOG, NO STORED 2-DIGIT YEAR IS
003500*                COMPARED OR CALCULATED ON - NO CHANGES REQUIRED
003600*      112301LM  FIXED THE DEGRADED-COMPARTMENT COUNT SO A
003700*                SECOND FaultReported ON AN ALREADY-DEGRADED
003800*                COMPARTMENT NO LONGER DOUBLE-COUNTS AGAINST THE
003900*                LOCKER SUMMARY (TICKET LKR-0447)
004000*      081503RD  RESERVATIONEXPIRED NOW DECREMENTS THE LOCKER
004100*                ACTIVE-RESERVATIONS COUNT EVEN WHEN THE
004200*                RESERVATION-ID IS NOT ON FILE, FLOORED AT ZERO,
004300*                PER TICKET LKR-0512 - MATCHES THE ORIGINAL
004400*                LOCKER-NET DESIGN NOTE, NOT A BUG
004500*      022709LM  WIDENED PRJ-REASON-TEXT TO X(60) - SEVERAL
004600*                FAULT-LEDGER REJECT REASONS WERE TRUNCATING
004700*      051204RD  ADDED WS-FIELD-LTH-BYTES AND WS-TARGET-LOCKER-
004800*                ID-HALVES REDEFINES BELOW FOR THE OPERATOR DUMP
004900*                SNAPSHOT - SAME IDEA AS THE HALVES REDEFINES ON
005000*                LKRSUM
005100*      031710JS  DROPPED SPECIAL-NAMES/C01 BELOW - THIS PROGRAM
005200*                HAS NO FILE IT PRINTS TO, ONLY THE FOUR VSAM
005300*                READ MODELS, SO THERE IS NO FORMS-CONTROL
005400*                CHANNEL FOR IT TO ADVANCE ON
005500*      031710JS  PROMOTED WS-FIRST-CALL-SW AND WS-RUN-DATE TO 77-
005600*                LEVEL ITEMS, MATCHING THE WAY THE BILLING SIDE
005700*                HAS ALWAYS CARRIED A LONE RUN-DATE OR SWITCH
005800*      031710JS  UNUSED LKRABN COPYBOOK IS NOT REFERENCED HERE -
005900*                IT IS ONLY WIRED INTO LEVTINGT'S EMPTY-EVTTRANS
006000*                HOUSEKEEPING CHECK.  THIS PROGRAM HAS NO ABEND
006100*                PATH OF ITS OWN - EVERY FAILURE SURFACES AS A
006200*                REJECTED OUTCOME BACK TO WHICHEVER CALLER
006300*                (LEVTINGT OR LEVTRBLD) IS DRIVING IT
006400*      081410JS  ADDED WALK-THROUGH COMMENTARY TO THE 300-800
006500*                EVENT-TYPE PARAGRAPHS AND THE DISPATCH EVALUATE
006600*                FOR THE NEW HIRES ON THE LOCKER-NET TEAM - NO
006700*                LOGIC CHANGED, ONLY REMARKS ADDED
006800******************************************************************
006900 PROGRAM-ID.  LEVTPRJT.
007000 AUTHOR. J SAYLES.
007100 INSTALLATION. LOCKSTREAM DATA CENTER.
007200 DATE-WRITTEN. 04/18/95.
007300 DATE-COMPILED. 04/18/95.
007400 SECURITY. NON-CONFIDENTIAL.
007500
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER. IBM-390.
007900 OBJECT-COMPUTER. IBM-390.
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT LOCKSUM
008300            ASSIGN       TO LOCKSUM
008400            ORGANIZATION IS INDEXED
008500            ACCESS MODE  IS RANDOM
008600            RECORD KEY   IS SUM-KEY-FD
008700            FILE STATUS  IS LOCKSUM-STATUS.
008800
008900     SELECT LOCKCMPT
009000            ASSIGN       TO LOCKCMPT
009100            ORGANIZATION IS INDEXED
009200            ACCESS MODE  IS RANDOM
009300            RECORD KEY   IS CMP-KEY-FD
009400            FILE STATUS  IS LOCKCMPT-STATUS.
009500
009600     SELECT LOCKRSVN
009700            ASSIGN       TO LOCKRSVN
009800            ORGANIZATION IS INDEXED
009900            ACCESS MODE  IS RANDOM
010000            RECORD KEY   IS RSV-KEY-FD
010100            FILE STATUS  IS LOCKRSVN-STATUS.
010200
010300*    DYNAMIC ACCESS - THE FAULT LEDGER IS READ RANDOM BY
010400*    FAULT-EVENT-ID FOR FaultCleared BUT MUST ALSO BE BROWSED
010500*    FRONT-TO-BACK FOR THE ACTIVE-FAULT-SUMMARY SCAN, WHICH HAS
010600*    NO KEY OF ITS OWN TO RANDOM-READ BY
010700     SELECT LOCKFLT
010800            ASSIGN       TO LOCKFLT
010900            ORGANIZATION IS INDEXED
011000            ACCESS MODE  IS DYNAMIC
011100            RECORD KEY   IS FLT-KEY-FD
011200            FILE STATUS  IS LOCKFLT-STATUS.
011300
011400 DATA DIVISION.
011500 FILE SECTION.
011600*    ONLY THE RECORD KEY IS DECLARED IN EACH FD BELOW - THE FULL
011700*    LAYOUT LIVES IN THE MATCHING COPYBOOK DOWN IN WORKING-
011800*    STORAGE AND EVERY READ/WRITE/REWRITE MOVES THE FD RECORD
011900*    INTO OR FROM IT, THE SAME PATTERN THE BILLING SIDE USES FOR
012000*    ITS OWN VSAM MASTER FILES.
012100 FD  LOCKSUM
012200     RECORD CONTAINS 140 CHARACTERS
012300     DATA RECORD IS LOCKSUM-REC.
012400 01  LOCKSUM-REC.
012500     05  SUM-KEY-FD                PIC X(44).
012600     05  FILLER                    PIC X(96).
012700
012800 FD  LOCKCMPT
012900     RECORD CONTAINS 154 CHARACTERS
013000     DATA RECORD IS LOCKCMPT-REC.
013100 01  LOCKCMPT-REC.
013200     05  CMP-KEY-FD                PIC X(88).
013300     05  FILLER                    PIC X(66).
013400
013500 FD  LOCKRSVN
013600     RECORD CONTAINS 162 CHARACTERS
013700     DATA RECORD IS LOCKRSVN-REC.
013800 01  LOCKRSVN-REC.
013900     05  RSV-KEY-FD                PIC X(44).
014000     05  FILLER                    PIC X(118).
014100
014200 FD  LOCKFLT
014300     RECORD CONTAINS 183 CHARACTERS
014400     DATA RECORD IS LOCKFLT-REC.
014500 01  LOCKFLT-REC.
014600     05  FLT-KEY-FD                PIC X(36).
014700     05  FILLER                    PIC X(147).
014800
014900 WORKING-STORAGE SECTION.
015000 01  FILE-STATUS-CODES.
015100*    ONE PAIR PER VSAM CLUSTER - THE "00" 88-LEVEL IS TESTED AFTER
015200*    EVERY RANDOM READ BELOW TO DECIDE FOUND VS. NOT-FOUND; NO
015300*    OTHER STATUS VALUE IS EVER CHECKED, SO AN UNEXPECTED I-O
015400*    ERROR ON ANY OF THE FOUR FILES SURFACES ONLY AS A "NOT
015500*    FOUND" RESULT TO THE CALLING PARAGRAPH, NEVER AS ITS OWN
015600*    ABEND.
015700     05  LOCKSUM-STATUS            PIC X(2).
015800         88  SUM-RECORD-FOUND        VALUE "00".
015900     05  LOCKCMPT-STATUS           PIC X(2).
016000         88  CMP-RECORD-FOUND        VALUE "00".
016100     05  LOCKRSVN-STATUS           PIC X(2).
016200         88  RSV-RECORD-FOUND        VALUE "00".
016300     05  LOCKFLT-STATUS            PIC X(2).
016400         88  FLT-RECORD-FOUND        VALUE "00".
016500
016600*    FIRST-CALL-SW IS TESTED ON EVERY SINGLE CALL (000-HOUSEKEEPING
016700*    ONLY RUNS ONCE PER JOB STEP), AND WS-RUN-DATE IS STAMPED ONCE
016800*    AND NEVER TOUCHED AGAIN - BOTH LIVE AS STANDALONE 77s RATHER
016900*    THAN BURIED IN A GROUP, THE SAME WAY THE REST OF THE SUITE
017000*    CARRIES A LONE RUN-DATE OR LOOP SWITCH.
017100 77  WS-FIRST-CALL-SW              PIC X(01) VALUE "Y".
017200     88  FIRST-CALL                   VALUE "Y".
017300 77  WS-RUN-DATE                   PIC 9(6).
017400 77  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
017500     05  WS-RUN-YY                 PIC 99.
017600     05  WS-RUN-MM                 PIC 99.
017700     05  WS-RUN-DD                 PIC 99.
017800
017900 01  MISC-FIELDS.
018000*    SCRATCH LENGTH RETURNED BY LEVTLTH ON EVERY REQUIRED-FIELD
018100*    CHECK BELOW - ZERO MEANS THE PAYLOAD FIELD WAS BLANK OR
018200*    ALL BLANKS AND THE EVENT GETS REJECTED BEFORE ANY VSAM I-O.
018300     05  WS-FIELD-LTH              PIC S9(4) COMP.
018400     05  WS-FIELD-LTH-BYTES REDEFINES
018500                                   WS-FIELD-LTH
018600                                         PIC X(02).
018700*    KEY OF THE LOCKER, COMPARTMENT OR RESERVATION CURRENTLY BEING
018800*    WORKED ON - SET BY THE 300-800 RANGE BEFORE PERFORMING ONE
018900*    OF THE 200/220/230 GET-OR-CREATE/READ HELPERS BELOW.
019000     05  WS-TARGET-LOCKER-ID       PIC X(44).
019100     05  WS-TARGET-LOCKER-ID-HALVES REDEFINES
019200                                   WS-TARGET-LOCKER-ID.
019300         10  WS-TGT-LOCKER-1ST-HALF PIC X(22).
019400         10  WS-TGT-LOCKER-2ND-HALF PIC X(22).
019500     05  WS-TARGET-COMPT-ID        PIC X(44).
019600     05  WS-TARGET-RSV-ID          PIC X(44).
019700*    SET BY 200-GET-OR-CREATE-LOCKER SO THE CALLER KNOWS WHETHER
019800*    250-UPSERT-LOCKER-W-HASH SHOULD REWRITE OR WRITE.
019900     05  SUM-EXISTS-SW             PIC X(01).
020000         88  SUM-EXISTS              VALUE "Y".
020100         88  SUM-NOT-EXISTS          VALUE "N".
020200*    SAME IDEA, SET BY 220-GET-OR-CREATE-COMPARTMENT.
020300     05  CMP-EXISTS-SW             PIC X(01).
020400         88  CMP-EXISTS              VALUE "Y".
020500         88  CMP-NOT-EXISTS          VALUE "N".
020600*    SAME IDEA, SET BY 230-READ-RESERVATION - THERE IS NO GET-
020700*    OR-CREATE ON THE RESERVATION FILE, ONLY EVENTS THAT ALREADY
020800*    KNOW THE RESERVATION EXISTS ARE ALLOWED TO STORE ONE.
020900     05  RSV-EXISTS-SW             PIC X(01).
021000         88  RSV-EXISTS              VALUE "Y".
021100         88  RSV-NOT-EXISTS          VALUE "N".
021200*    WORKED BY 850/860 BELOW - COUNT OF NOT-CLEARED FAULTS STILL
021300*    ON THE TARGET COMPARTMENT AFTER A FAULTCLEARED EVENT, AND
021400*    WHETHER ANY SURVIVOR IS SEVERITY 3 OR HIGHER.
021500     05  WS-FLT-COUNT              PIC S9(4) COMP.
021600     05  WS-FLT-SEV3-FLAG          PIC X(01).
021700         88  FLT-SEV3-PRESENT        VALUE "Y".
021800         88  FLT-SEV3-ABSENT         VALUE "N".
021900     05  NO-MORE-FLT-RECS-SW       PIC X(01).
022000         88  NO-MORE-FLT-RECS        VALUE "Y".
022100
022200*    WORK COPY OF THE LEVTHASH LINKAGE - MOVED TO/FROM
022300*    LOCKER-SUMMARY-REC AROUND EACH CALL
022400 01  HASH-CALC-REC.
022500     05  HSH-LOCKER-ID             PIC X(44).
022600     05  HSH-COMPARTMENT-COUNT     PIC S9(9) COMP.
022700     05  HSH-ACTIVE-RESERVATIONS   PIC S9(9) COMP.
022800     05  HSH-DEGRADED-COMPTS       PIC S9(9) COMP.
022900     05  HSH-STATE-HASH-OUT        PIC X(64).
023000*    LEVTHASH ALWAYS RETURNS ZERO ON THIS INTERFACE - IT HAS NO
023100*    ERROR PATH OF ITS OWN, BUT THE CALL LINKAGE STILL CARRIES A
023200*    RETURN CODE FOR CONSISTENCY WITH EVERY OTHER CALLED
023300*    SUBPROGRAM IN THE SUITE.
023400 01  HASH-RETURN-CD                PIC S9(4) COMP.
023500
023600** VSAM FILE - LOCKER SUMMARY READ MODEL (SUM-xxx FIELDS, KEYED
023700** ON SUM-LOCKER-ID, CARRIES THE STATE-HASH LEVTHASH COMPUTES)
023800 COPY LKRSUM.
023900** VSAM FILE - COMPARTMENT READ MODEL (CMP-xxx FIELDS, KEYED ON
024000** LOCKER-ID + COMPARTMENT-ID VIA CMP-KEY)
024100 COPY LKRCMP.
024200** VSAM FILE - RESERVATION READ MODEL (RSV-xxx FIELDS, KEYED ON
024300** RSV-RESERVATION-ID ALONE - RESERVATION IDS ARE UNIQUE NETWORK-
024400** WIDE, NOT JUST WITHIN A LOCKER)
024500 COPY LKRRSV.
024600** VSAM FILE - FAULT LEDGER READ MODEL (FLT-xxx FIELDS, KEYED ON
024700** THE REPORTING EVENT-ID SO EVERY FAULT GETS ITS OWN ROW)
024800 COPY LKRFLT.
024900
025000*    RECEIVED FROM WHICHEVER CALLER (LEVTINGT OR LEVTRBLD) IS
025100*    DRIVING THIS EVENT - LAYOUT IS SHARED VIA THE LKREVT
025200*    COPYBOOK SO BOTH CALLERS AND THIS PROGRAM AGREE ON IT
025300*    FIELD-FOR-FIELD.
025400 LINKAGE SECTION.
025500 01  EVENT-RECORD.
025600     COPY LKREVT.
025700
025800*    THE TWO-WAY CALL INTERFACE - PRJ-FUNCTION IS SET BY THE
025900*    CALLER BEFORE THE CALL; PRJ-OUTCOME/PRJ-ERROR-CLASS/
026000*    PRJ-REASON-TEXT ARE SET BY THIS PROGRAM BEFORE RETURNING ON
026100*    EVERY "EVENT" CALL (THEY ARE UNDEFINED ON A "CLOSE" CALL).
026200 01  PROJ-CONTROL-REC.
026300     05  PRJ-FUNCTION              PIC X(08).
026400         88  PRJ-FN-EVENT             VALUE "EVENT".
026500         88  PRJ-FN-CLOSE             VALUE "CLOSE".
026600     05  PRJ-OUTCOME               PIC X(08).
026700         88  PRJ-ACCEPTED             VALUE "ACCEPTED".
026800         88  PRJ-REJECTED             VALUE "REJECTED".
026900     05  PRJ-ERROR-CLASS           PIC X(10).
027000     05  PRJ-REASON-TEXT           PIC X(60).
027100
027200 PROCEDURE DIVISION USING EVENT-RECORD, PROJ-CONTROL-REC.
027300*    TWO ENTRY BEHAVIORS SHARE THIS ONE LINKAGE - A CLOSE CALL
027400*    (PRJ-FN-CLOSE) FROM THE CALLER'S OWN CLEANUP PARAGRAPH JUST
027500*    CLOSES THE FOUR VSAM CLUSTERS AND RETURNS; EVERY OTHER CALL
027600*    IS ONE EVENT TO PROJECT.  HOUSEKEEPING RUNS EXACTLY ONCE PER
027700*    JOB STEP, ON WHICHEVER CALL HAPPENS TO ARRIVE FIRST.
027800     IF PRJ-FN-CLOSE
027900         PERFORM 950-CLOSE-FILES THRU 950-EXIT
028000         GOBACK
028100     END-IF.
028200
028300     IF FIRST-CALL
028400         PERFORM 000-HOUSEKEEPING THRU 000-EXIT
028500     END-IF.
028600
028700     PERFORM 100-DISPATCH-EVENT-TYPE THRU 100-EXIT.
028800     GOBACK.
028900
029000 000-HOUSEKEEPING.
029100*    OPENS ALL FOUR READ MODELS I-O AND LEAVES THEM OPEN FOR THE
029200*    REST OF THE JOB STEP - RANDOM VSAM I-O ACROSS THOUSANDS OF
029300*    EVENTS IS FAR CHEAPER WITH THE CLUSTERS ALREADY OPEN THAN
029400*    OPENING/CLOSING ON EVERY CALL WOULD BE.
029500     ACCEPT WS-RUN-DATE FROM DATE.
029600     OPEN I-O LOCKSUM, LOCKCMPT, LOCKRSVN, LOCKFLT.
029700     MOVE "N" TO WS-FIRST-CALL-SW.
029800 000-EXIT.
029900     EXIT.
030000
030100 100-DISPATCH-EVENT-TYPE.
030200*    DEFAULT TO ACCEPTED BEFORE DISPATCH - EACH BUSINESS-RULE
030300*    PARAGRAPH ONLY HAS TO MOVE REJECTED WHEN IT ACTUALLY FAILS
030400*    A CHECK, RATHER THAN SETTING ACCEPTED ON EVERY GOOD PATH.
030500     MOVE "ACCEPTED" TO PRJ-OUTCOME.
030600     MOVE SPACES TO PRJ-ERROR-CLASS.
030700     MOVE SPACES TO PRJ-REASON-TEXT.
030800*    ONE RANGE PER EVENT TYPE, DISPATCHED OFF THE EVT-xxx 88-
030900*    LEVELS CARRIED ON EVT-EVENT-TYPE IN THE LKREVT COPYBOOK.
031000*    AN EVENT TYPE THIS PROGRAM DOES NOT RECOGNIZE IS A
031100*    VALIDATION REJECT, NOT AN ABEND - THE INGEST STEP'S OWN
031200*    EVENT-TYPE EDIT SHOULD HAVE CAUGHT IT ALREADY, BUT THIS
031300*    PARAGRAPH DOES NOT TRUST THAT.
031400     EVALUATE TRUE
031500*        A LOCKER'S FIRST-EVER MENTION OF A NEW COMPARTMENT.
031600         WHEN EVT-COMPARTMENT-REGISTERED
031700             PERFORM 300-COMPARTMENT-REGISTERED-RTN THRU 300-EXIT
031800*        A CUSTOMER RESERVING A REGISTERED, NOT-DEGRADED
031900*        COMPARTMENT WITH NO OTHER ACTIVE RESERVATION.
032000         WHEN EVT-RESERVATION-CREATED
032100             PERFORM 400-RESERVATION-CREATED-RTN THRU 400-EXIT
032200*        THE CARRIER DROPPING A PARCEL INTO A CREATED
032300*        RESERVATION - NO LOCKER OR COMPARTMENT COUNT MOVES.
032400         WHEN EVT-PARCEL-DEPOSITED
032500             PERFORM 500-PARCEL-DEPOSITED-RTN THRU 500-EXIT
032600*        THE CUSTOMER COLLECTING A DEPOSITED PARCEL - FREES THE
032700*        COMPARTMENT'S ACTIVE-RESERVATION-ID FOR THE NEXT USE.
032800         WHEN EVT-PARCEL-PICKED-UP
032900             PERFORM 600-PARCEL-PICKED-UP-RTN THRU 600-EXIT
033000*        THE SCHEDULER'S TIMEOUT SWEEP - NO PICKUP WITHIN THE
033100*        HOLD WINDOW.  ACCEPTED EVEN WHEN THIS PROGRAM HAS NEVER
033200*        SEEN THE RESERVATION - SEE THE PARAGRAPH BANNER BELOW.
033300         WHEN EVT-RESERVATION-EXPIRED
033400             PERFORM 650-RESERVATION-EXPIRED-RTN THRU 650-EXIT
033500*        FIELD TECH OR CUSTOMER FLAGGING A COMPARTMENT DEFECT -
033600*        MAY OR MAY NOT PUSH THE COMPARTMENT INTO DEGRADED,
033700*        DEPENDING ON THE REPORTED SEVERITY.
033800         WHEN EVT-FAULT-REPORTED
033900             PERFORM 700-FAULT-REPORTED-RTN THRU 700-EXIT
034000*        FIELD TECH SIGNING OFF A REPAIR - MAY BRING THE
034100*        COMPARTMENT BACK OUT OF DEGRADED IF NO OTHER OPEN FAULT
034200*        ON IT IS STILL SEVERITY 3 OR HIGHER.
034300         WHEN EVT-FAULT-CLEARED
034400             PERFORM 800-FAULT-CLEARED-RTN THRU 800-EXIT
034500*        SHOULD NEVER HAPPEN IN PRACTICE - THE INGEST STEP EDITS
034600*        EVENT-TYPE BEFORE THIS PROGRAM EVER SEES THE RECORD -
034700*        BUT THIS PARAGRAPH DOES NOT TRUST THAT AND REJECTS
034800*        RATHER THAN FALLING THROUGH.
034900         WHEN OTHER
035000             MOVE "REJECTED" TO PRJ-OUTCOME
035100             MOVE "VALIDATION" TO PRJ-ERROR-CLASS
035200             MOVE "UNKNOWN EVENT TYPE" TO PRJ-REASON-TEXT
035300     END-EVALUATE.
035400 100-EXIT.
035500     EXIT.
035600
035700*----------------------------------------------------------------
035800*    COMMON HELPERS - GET-OR-CREATE / UPSERT / READ / STORE
035900*----------------------------------------------------------------
036000 200-GET-OR-CREATE-LOCKER.
036100*    LOCKER SUMMARY ROWS ARE NEVER SEPARATELY REGISTERED - THE
036200*    FIRST EVENT TO MENTION A LOCKER-ID CREATES ITS ROW HERE,
036300*    ZEROED OUT, AND THE CALLER ADJUSTS WHICHEVER COUNT CHANGED.
036400     MOVE WS-TARGET-LOCKER-ID TO SUM-KEY-FD.
036500     READ LOCKSUM INTO LOCKER-SUMMARY-REC.
036600     IF SUM-RECORD-FOUND
036700         MOVE "Y" TO SUM-EXISTS-SW
036800     ELSE
036900*        BRAND NEW LOCKER - EVERY COUNT STARTS AT ZERO AND THE
037000*        STATE HASH IS BLANK UNTIL 250-UPSERT-LOCKER-W-HASH IS
037100*        PERFORMED BY WHICHEVER CALLER JUST CREATED THIS ROW.
037200         MOVE "N" TO SUM-EXISTS-SW
037300         INITIALIZE LOCKER-SUMMARY-REC
037400         MOVE WS-TARGET-LOCKER-ID TO SUM-LOCKER-ID
037500     END-IF.
037600 200-EXIT.
037700     EXIT.
037800
037900 250-UPSERT-LOCKER-W-HASH.
038000*    RECALCULATES THE STATE-HASH FROM THE THREE COUNTS EVERY TIME
038100*    ANY OF THEM CHANGES, THEN WRITES OR REWRITES THE ROW - THIS
038200*    IS THE ONLY PARAGRAPH IN THE PROGRAM THAT CALLS LEVTHASH, SO
038300*    EVERY CALLER THAT BUMPS A LOCKER COUNT MUST PERFORM THIS
038400*    PARAGRAPH BEFORE MOVING ON OR THE STORED HASH GOES STALE.
038500*    LOAD HASH-CALC-REC WITH THE THREE COUNTS LEVTHASH NEEDS -
038600*    THE LOCKER-ID GOES ALONG TOO SINCE THE CANONICAL HASH TEXT
038700*    IS KEYED PER LOCKER, NOT A BARE COUNT TRIPLET.
038800     MOVE SUM-LOCKER-ID TO HSH-LOCKER-ID.
038900     MOVE SUM-COMPARTMENT-COUNT TO HSH-COMPARTMENT-COUNT.
039000     MOVE SUM-ACTIVE-RESERVATIONS TO HSH-ACTIVE-RESERVATIONS.
039100     MOVE SUM-DEGRADED-COMPTS TO HSH-DEGRADED-COMPTS.
039200     CALL 'LEVTHASH' USING HASH-CALC-REC, HASH-RETURN-CD.
039300*    HASH-RETURN-CD IS NOT TESTED - LEVTHASH HAS NO FAILURE PATH
039400*    OF ITS OWN, IT ALWAYS PRODUCES A 32-BYTE DIGEST FROM WHATEVER
039500*    COUNTS IT IS HANDED.
039600     MOVE HSH-STATE-HASH-OUT TO SUM-STATE-HASH.
039700     MOVE SUM-LOCKER-ID TO SUM-KEY-FD.
039800*    SUM-EXISTS-SW REFLECTS WHETHER 200-GET-OR-CREATE-LOCKER FOUND
039900*    THIS ROW ALREADY ON FILE - REWRITE FOR A KNOWN ROW, WRITE FOR
040000*    A ROW THIS CALL IS CREATING FOR THE FIRST TIME.
040100     IF SUM-EXISTS
040200         REWRITE LOCKSUM-REC FROM LOCKER-SUMMARY-REC
040300     ELSE
040400         WRITE LOCKSUM-REC FROM LOCKER-SUMMARY-REC
040500         MOVE "Y" TO SUM-EXISTS-SW
040600     END-IF.
040700 250-EXIT.
040800     EXIT.
040900
041000 220-GET-OR-CREATE-COMPARTMENT.
041100*    SAME GET-OR-CREATE SHAPE AS THE LOCKER HELPER ABOVE, KEYED
041200*    ON LOCKER-ID + COMPARTMENT-ID (CMP-KEY, BUILT BY THE LKRCMP
041300*    COPYBOOK'S OWN KEY GROUP).  A NEWLY CREATED COMPARTMENT
041400*    STARTS NOT-DEGRADED, NOT-FAULTY, WITH NO ACTIVE RESERVATION.
041500*    LOCKER-ID AND COMPARTMENT-ID TOGETHER FORM CMP-KEY - EITHER
041600*    HALF ALONE IS NOT UNIQUE, SO BOTH MUST BE MOVED BEFORE THE
041700*    KEYED READ BELOW.
041800     MOVE WS-TARGET-LOCKER-ID TO CMP-LOCKER-ID.
041900     MOVE WS-TARGET-COMPT-ID TO CMP-COMPARTMENT-ID.
042000     MOVE CMP-KEY TO CMP-KEY-FD.
042100     READ LOCKCMPT INTO COMPARTMENT-REC.
042200     IF CMP-RECORD-FOUND
042300         MOVE "Y" TO CMP-EXISTS-SW
042400     ELSE
042500*        A FRESH COMPARTMENT ROW - CMP-NOT-DEGRADED/CMP-NOT-FAULTY
042600*        ARE THE 88-LEVEL "OFF" CONDITIONS FOR THIS RECORD'S TWO
042700*        STATUS SWITCHES, AND SPACES IN THE RESERVATION-ID FIELD
042800*        IS THIS SUITE'S "NO RESERVATION ATTACHED" VALUE.
042900         MOVE "N" TO CMP-EXISTS-SW
043000         INITIALIZE COMPARTMENT-REC
043100         MOVE WS-TARGET-LOCKER-ID TO CMP-LOCKER-ID
043200         MOVE WS-TARGET-COMPT-ID TO CMP-COMPARTMENT-ID
043300         SET CMP-NOT-DEGRADED TO TRUE
043400         SET CMP-NOT-FAULTY TO TRUE
043500         MOVE SPACES TO CMP-ACTIVE-RESERVATION-ID
043600     END-IF.
043700 220-EXIT.
043800     EXIT.
043900
044000 270-STORE-COMPARTMENT.
044100*    CMP-EXISTS-SW WAS SET BY 220-GET-OR-CREATE-COMPARTMENT ABOVE
044200*    (OR BY THIS PARAGRAPH'S OWN PRIOR CALL) - REWRITE ON AN
044300*    ALREADY-KNOWN ROW, WRITE FOR A BRAND NEW ONE.
044400     MOVE CMP-KEY TO CMP-KEY-FD.
044500     IF CMP-EXISTS
044600         REWRITE LOCKCMPT-REC FROM COMPARTMENT-REC
044700     ELSE
044800         WRITE LOCKCMPT-REC FROM COMPARTMENT-REC
044900         MOVE "Y" TO CMP-EXISTS-SW
045000     END-IF.
045100 270-EXIT.
045200     EXIT.
045300
045400 230-READ-RESERVATION.
045500*    RESERVATIONS ARE NEVER GET-OR-CREATE - A RESERVATION ROW
045600*    ONLY COMES INTO EXISTENCE VIA 400-RESERVATION-CREATED-RTN,
045700*    SO THIS IS A PLAIN READ AND THE CALLER DECIDES WHAT NOT-
045800*    FOUND MEANS FOR ITS OWN EVENT TYPE.
045900*    RESERVATION-ID ALONE IS THE KEY HERE - UNLIKE THE COMPARTMENT
046000*    HELPER ABOVE, NO PARENT-LOCKER CONCATENATION IS NEEDED.
046100     MOVE WS-TARGET-RSV-ID TO RSV-KEY-FD.
046200     READ LOCKRSVN INTO RESERVATION-REC.
046300     IF RSV-RECORD-FOUND
046400         MOVE "Y" TO RSV-EXISTS-SW
046500     ELSE
046600*        RSV-EXISTS-SW = "N" IS NOT ALWAYS AN ERROR - SEE
046700*        650-RESERVATION-EXPIRED-RTN, WHICH TREATS A MISSING
046800*        RESERVATION AS A SILENT NO-OP RATHER THAN A REJECT.
046900         MOVE "N" TO RSV-EXISTS-SW
047000     END-IF.
047100 230-EXIT.
047200     EXIT.
047300
047400 240-STORE-RESERVATION.
047500*    SAME REWRITE-OR-WRITE SHAPE AS 270-STORE-COMPARTMENT ABOVE,
047600*    DRIVEN OFF RSV-EXISTS-SW.
047700     MOVE RSV-RESERVATION-ID TO RSV-KEY-FD.
047800     IF RSV-EXISTS
047900         REWRITE LOCKRSVN-REC FROM RESERVATION-REC
048000     ELSE
048100         WRITE LOCKRSVN-REC FROM RESERVATION-REC
048200         MOVE "Y" TO RSV-EXISTS-SW
048300     END-IF.
048400 240-EXIT.
048500     EXIT.
048600
048700*----------------------------------------------------------------
048800*    CompartmentRegistered
048900*    VALIDATION - COMPARTMENT-ID REQUIRED.  ON SUCCESS, GET-OR-
049000*    CREATE THE LOCKER, BUMP ITS COMPARTMENT-COUNT, RE-HASH IT,
049100*    THEN GET-OR-CREATE THE COMPARTMENT ROW ITSELF, FORCED BACK
049200*    TO A CLEAN NOT-DEGRADED/NOT-FAULTY/NO-RESERVATION STATE
049300*    EVEN IF THE COMPARTMENT ROW ALREADY EXISTED (A COMPARTMENT
049400*    CAN BE RE-REGISTERED AFTER BEING DECOMMISSIONED).
049500*----------------------------------------------------------------
049600 300-COMPARTMENT-REGISTERED-RTN.
049700*    LEVTLTH RETURNS ZERO WHEN THE PAYLOAD'S COMPARTMENT-ID IS
049800*    BLANK OR ALL SPACES - REJECT BEFORE ANY VSAM I-O RUNS.
049900     CALL 'LEVTLTH' USING PAY-COMPARTMENT-ID, WS-FIELD-LTH.
050000     IF WS-FIELD-LTH = 0
050100         MOVE "REJECTED" TO PRJ-OUTCOME
050200         MOVE "VALIDATION" TO PRJ-ERROR-CLASS
050300         MOVE "COMPARTMENT ID REQUIRED" TO PRJ-REASON-TEXT
050400         GO TO 300-EXIT.
050500
050600*    STEP ONE - GET OR CREATE THE PARENT LOCKER ROW AND BUMP ITS
050700*    COMPARTMENT-COUNT, THEN RE-HASH IT SO THE STORED STATE-HASH
050800*    NEVER FALLS OUT OF STEP WITH THE COUNT IT SUMMARIZES.
050900     MOVE EVT-LOCKER-ID TO WS-TARGET-LOCKER-ID.
051000     PERFORM 200-GET-OR-CREATE-LOCKER THRU 200-EXIT.
051100     ADD 1 TO SUM-COMPARTMENT-COUNT.
051200     PERFORM 250-UPSERT-LOCKER-W-HASH THRU 250-EXIT.
051300
051400*    STEP TWO - GET OR CREATE THE COMPARTMENT ROW ITSELF, THEN
051500*    FORCE IT BACK TO A CLEAN NOT-DEGRADED/NOT-FAULTY/NO-
051600*    RESERVATION STATE REGARDLESS OF WHAT WAS THERE BEFORE - A
051700*    COMPARTMENT CAN BE RE-REGISTERED AFTER DECOMMISSIONING AND
051800*    THIS EVENT ALWAYS MEANS "TREAT IT AS BRAND NEW."
051900     MOVE PAY-COMPARTMENT-ID TO WS-TARGET-COMPT-ID.
052000     PERFORM 220-GET-OR-CREATE-COMPARTMENT THRU 220-EXIT.
052100     SET CMP-NOT-DEGRADED TO TRUE.
052200     SET CMP-NOT-FAULTY TO TRUE.
052300     MOVE SPACES TO CMP-ACTIVE-RESERVATION-ID.
052400     PERFORM 270-STORE-COMPARTMENT THRU 270-EXIT.
052500 300-EXIT.
052600     EXIT.
052700
052800*----------------------------------------------------------------
052900*    ReservationCreated
053000*    VALIDATION - RESERVATION-ID AND COMPARTMENT-ID BOTH
053100*    REQUIRED; THE COMPARTMENT MUST ALREADY BE REGISTERED, MUST
053200*    NOT BE DEGRADED, AND MUST NOT ALREADY CARRY AN ACTIVE
053300*    RESERVATION-ID.  ON SUCCESS, BUMP THE LOCKER'S ACTIVE-
053400*    RESERVATIONS COUNT, WRITE THE RESERVATION ROW AS CREATED,
053500*    AND STAMP THE COMPARTMENT WITH THE NEW RESERVATION-ID.
053600*----------------------------------------------------------------
053700 400-RESERVATION-CREATED-RTN.
053800*    BOTH KEYS ARE REQUIRED PAYLOAD FIELDS - NEITHER CAN BE
053900*    DEFAULTED OR LOOKED UP FROM THE OTHER.
054000     CALL 'LEVTLTH' USING PAY-RESERVATION-ID, WS-FIELD-LTH.
054100     IF WS-FIELD-LTH = 0
054200         MOVE "REJECTED" TO PRJ-OUTCOME
054300         MOVE "VALIDATION" TO PRJ-ERROR-CLASS
054400         MOVE "RESERVATION ID REQUIRED" TO PRJ-REASON-TEXT
054500         GO TO 400-EXIT.
054600
054700     CALL 'LEVTLTH' USING PAY-COMPARTMENT-ID, WS-FIELD-LTH.
054800     IF WS-FIELD-LTH = 0
054900         MOVE "REJECTED" TO PRJ-OUTCOME
055000         MOVE "VALIDATION" TO PRJ-ERROR-CLASS
055100         MOVE "COMPARTMENT ID REQUIRED" TO PRJ-REASON-TEXT
055200         GO TO 400-EXIT.
055300
055400*    THE COMPARTMENT-REGISTERED HANDLER ABOVE MUST HAVE ALREADY
055500*    RUN FOR THIS COMPARTMENT - THIS PARAGRAPH NEVER CREATES ONE
055600*    ON THE FLY, SO CMP-NOT-EXISTS BELOW IS A HARD REJECT.
055700     MOVE EVT-LOCKER-ID TO WS-TARGET-LOCKER-ID.
055800     MOVE PAY-COMPARTMENT-ID TO WS-TARGET-COMPT-ID.
055900     PERFORM 220-GET-OR-CREATE-COMPARTMENT THRU 220-EXIT.
056000     IF CMP-NOT-EXISTS
056100         MOVE "REJECTED" TO PRJ-OUTCOME
056200         MOVE "VALIDATION" TO PRJ-ERROR-CLASS
056300         MOVE "COMPARTMENT NOT REGISTERED" TO PRJ-REASON-TEXT
056400         GO TO 400-EXIT.
056500
056600*    TWO DOMAIN CHECKS - A DEGRADED COMPARTMENT CANNOT TAKE A NEW
056700*    RESERVATION AT ALL, AND A COMPARTMENT ALREADY HOLDING SOMEONE
056800*    ELSE'S ACTIVE RESERVATION-ID CANNOT TAKE A SECOND ONE.
056900     IF CMP-DEGRADED
057000         MOVE "REJECTED" TO PRJ-OUTCOME
057100         MOVE "DOMAIN" TO PRJ-ERROR-CLASS
057200         MOVE "CANNOT ASSIGN RESERVATION TO A DEGRADED COMPARTMENT"
057300             TO PRJ-REASON-TEXT
057400         GO TO 400-EXIT.
057500
057600     IF CMP-ACTIVE-RESERVATION-ID NOT = SPACES
057700         MOVE "REJECTED" TO PRJ-OUTCOME
057800         MOVE "DOMAIN" TO PRJ-ERROR-CLASS
057900         MOVE "COMPARTMENT ALREADY HAS AN ACTIVE RESERVATION"
058000             TO PRJ-REASON-TEXT
058100         GO TO 400-EXIT.
058200
058300*    ALL CHECKS PASSED - BUMP THE LOCKER'S ACTIVE-RESERVATIONS
058400*    COUNT AND RE-HASH IT.
058500     MOVE EVT-LOCKER-ID TO WS-TARGET-LOCKER-ID.
058600     PERFORM 200-GET-OR-CREATE-LOCKER THRU 200-EXIT.
058700     ADD 1 TO SUM-ACTIVE-RESERVATIONS.
058800     PERFORM 250-UPSERT-LOCKER-W-HASH THRU 250-EXIT.
058900
059000*    A FRESH RESERVATION ROW - MOVE "N" TO RSV-EXISTS-SW FIRST SO
059100*    240-STORE-RESERVATION BELOW KNOWS TO WRITE RATHER THAN
059200*    REWRITE, SINCE INITIALIZE JUST CLEARED THE SWITCH'S OLD VALUE.
059300     INITIALIZE RESERVATION-REC.
059400     MOVE PAY-RESERVATION-ID TO RSV-RESERVATION-ID.
059500     MOVE EVT-LOCKER-ID TO RSV-LOCKER-ID.
059600     MOVE PAY-COMPARTMENT-ID TO RSV-COMPARTMENT-ID.
059700     SET RSV-CREATED TO TRUE.
059800     MOVE "N" TO RSV-EXISTS-SW.
059900     PERFORM 240-STORE-RESERVATION THRU 240-EXIT.
060000
060100*    STAMP THE COMPARTMENT WITH THE NEW RESERVATION-ID SO A LATER
060200*    PICKUP OR EXPIRY EVENT CAN FIND ITS WAY BACK TO IT.
060300     MOVE PAY-RESERVATION-ID TO CMP-ACTIVE-RESERVATION-ID.
060400     PERFORM 270-STORE-COMPARTMENT THRU 270-EXIT.
060500 400-EXIT.
060600     EXIT.
060700
060800*----------------------------------------------------------------
060900*    ParcelDeposited
061000*    VALIDATION - RESERVATION-ID REQUIRED AND MUST BE ON FILE;
061100*    WHEN THE PAYLOAD ALSO CARRIES A COMPARTMENT-ID IT MUST
061200*    MATCH THE RESERVATION'S OWN COMPARTMENT-ID.  DOMAIN RULE -
061300*    THE RESERVATION MUST BE IN CREATED STATUS.  ON SUCCESS THE
061400*    RESERVATION MOVES TO DEPOSITED - NO LOCKER/COMPARTMENT
061500*    COUNTS CHANGE ON A DEPOSIT.
061600*----------------------------------------------------------------
061700 500-PARCEL-DEPOSITED-RTN.
061800     CALL 'LEVTLTH' USING PAY-RESERVATION-ID, WS-FIELD-LTH.
061900     IF WS-FIELD-LTH = 0
062000         MOVE "REJECTED" TO PRJ-OUTCOME
062100         MOVE "VALIDATION" TO PRJ-ERROR-CLASS
062200         MOVE "RESERVATION ID REQUIRED" TO PRJ-REASON-TEXT
062300         GO TO 500-EXIT.
062400
062500*    NO GET-OR-CREATE ON A RESERVATION - IT MUST ALREADY BE ON
062600*    FILE FROM A PRIOR RESERVATIONCREATED EVENT.
062700     MOVE PAY-RESERVATION-ID TO WS-TARGET-RSV-ID.
062800     PERFORM 230-READ-RESERVATION THRU 230-EXIT.
062900     IF RSV-NOT-EXISTS
063000         MOVE "REJECTED" TO PRJ-OUTCOME
063100         MOVE "VALIDATION" TO PRJ-ERROR-CLASS
063200         MOVE "RESERVATION NOT FOUND" TO PRJ-REASON-TEXT
063300         GO TO 500-EXIT.
063400
063500*    COMPARTMENT-ID ON THE DEPOSIT PAYLOAD IS OPTIONAL - WHEN THE
063600*    CALLER DOES SUPPLY ONE (LTH > 0) IT MUST AGREE WITH THE
063700*    RESERVATION'S OWN COMPARTMENT-ID, CATCHING A MISROUTED EVENT.
063800     CALL 'LEVTLTH' USING PAY-COMPARTMENT-ID, WS-FIELD-LTH.
063900     IF WS-FIELD-LTH > 0
064000         IF PAY-COMPARTMENT-ID NOT = RSV-COMPARTMENT-ID
064100             MOVE "REJECTED" TO PRJ-OUTCOME
064200             MOVE "VALIDATION" TO PRJ-ERROR-CLASS
064300             MOVE "COMPARTMENT ID DOES NOT MATCH RESERVATION"
064400                 TO PRJ-REASON-TEXT
064500             GO TO 500-EXIT
064600         END-IF
064700     END-IF.
064800
064900*    A DEPOSIT ONLY MAKES SENSE AGAINST A RESERVATION THAT HAS NOT
065000*    ALREADY HAD SOMETHING DROPPED INTO IT.
065100     IF NOT RSV-CREATED
065200         MOVE "REJECTED" TO PRJ-OUTCOME
065300         MOVE "DOMAIN" TO PRJ-ERROR-CLASS
065400         MOVE "RESERVATION STATUS MUST BE CREATED"
065500             TO PRJ-REASON-TEXT
065600         GO TO 500-EXIT.
065700
065800*    NO LOCKER OR COMPARTMENT COUNT CHANGES ON A DEPOSIT - ONLY
065900*    THE RESERVATION'S OWN STATUS MOVES.
066000     SET RSV-DEPOSITED TO TRUE.
066100     PERFORM 240-STORE-RESERVATION THRU 240-EXIT.
066200 500-EXIT.
066300     EXIT.
066400
066500*----------------------------------------------------------------
066600*    ParcelPickedUp
066700*    SAME VALIDATION SHAPE AS PARCELDEPOSITED, PLUS TWO DOMAIN
066800*    CHECKS - THE RESERVATION MUST NOT BE EXPIRED AND MUST BE IN
066900*    DEPOSITED STATUS.  ON SUCCESS THE RESERVATION MOVES TO
067000*    PICKED-UP, THE COMPARTMENT'S ACTIVE-RESERVATION-ID IS
067100*    CLEARED (FREEING THE COMPARTMENT FOR THE NEXT RESERVATION),
067200*    AND THE LOCKER'S ACTIVE-RESERVATIONS COUNT COMES DOWN BY 1.
067300*----------------------------------------------------------------
067400 600-PARCEL-PICKED-UP-RTN.
067500     CALL 'LEVTLTH' USING PAY-RESERVATION-ID, WS-FIELD-LTH.
067600     IF WS-FIELD-LTH = 0
067700         MOVE "REJECTED" TO PRJ-OUTCOME
067800         MOVE "VALIDATION" TO PRJ-ERROR-CLASS
067900         MOVE "RESERVATION ID REQUIRED" TO PRJ-REASON-TEXT
068000         GO TO 600-EXIT.
068100
068200     MOVE PAY-RESERVATION-ID TO WS-TARGET-RSV-ID.
068300     PERFORM 230-READ-RESERVATION THRU 230-EXIT.
068400     IF RSV-NOT-EXISTS
068500         MOVE "REJECTED" TO PRJ-OUTCOME
068600         MOVE "VALIDATION" TO PRJ-ERROR-CLASS
068700         MOVE "RESERVATION NOT FOUND" TO PRJ-REASON-TEXT
068800         GO TO 600-EXIT.
068900
069000*    SAME OPTIONAL CROSS-CHECK AS PARCELDEPOSITED ABOVE.
069100     CALL 'LEVTLTH' USING PAY-COMPARTMENT-ID, WS-FIELD-LTH.
069200     IF WS-FIELD-LTH > 0
069300         IF PAY-COMPARTMENT-ID NOT = RSV-COMPARTMENT-ID
069400             MOVE "REJECTED" TO PRJ-OUTCOME
069500             MOVE "VALIDATION" TO PRJ-ERROR-CLASS
069600             MOVE "COMPARTMENT ID DOES NOT MATCH RESERVATION"
069700                 TO PRJ-REASON-TEXT
069800             GO TO 600-EXIT
069900         END-IF
070000     END-IF.
070100
070200*    TWO DOMAIN CHECKS - AN EXPIRED RESERVATION CANNOT BE PICKED
070300*    UP AT ALL, AND ONE THAT HAS NOT YET BEEN DEPOSITED INTO HAS
070400*    NOTHING TO PICK UP.
070500     IF RSV-EXPIRED
070600         MOVE "REJECTED" TO PRJ-OUTCOME
070700         MOVE "DOMAIN" TO PRJ-ERROR-CLASS
070800         MOVE "RESERVATION IS EXPIRED" TO PRJ-REASON-TEXT
070900         GO TO 600-EXIT.
071000
071100     IF NOT RSV-DEPOSITED
071200         MOVE "REJECTED" TO PRJ-OUTCOME
071300         MOVE "DOMAIN" TO PRJ-ERROR-CLASS
071400         MOVE "RESERVATION STATUS MUST BE DEPOSITED"
071500             TO PRJ-REASON-TEXT
071600         GO TO 600-EXIT.
071700
071800*    STEP ONE - MOVE THE RESERVATION TO PICKED-UP.
071900     SET RSV-PICKED-UP TO TRUE.
072000     PERFORM 240-STORE-RESERVATION THRU 240-EXIT.
072100
072200*    STEP TWO - FREE THE COMPARTMENT BY BLANKING ITS ACTIVE-
072300*    RESERVATION-ID, BUT ONLY IF IT STILL POINTS AT THIS SAME
072400*    RESERVATION (GUARDS AGAINST A STALE OR ALREADY-REPLACED
072500*    POINTER FROM AN OUT-OF-ORDER REPLAY).
072600     MOVE RSV-LOCKER-ID TO WS-TARGET-LOCKER-ID.
072700     MOVE RSV-COMPARTMENT-ID TO WS-TARGET-COMPT-ID.
072800     PERFORM 220-GET-OR-CREATE-COMPARTMENT THRU 220-EXIT.
072900     IF CMP-EXISTS
073000         IF CMP-ACTIVE-RESERVATION-ID = PAY-RESERVATION-ID
073100             MOVE SPACES TO CMP-ACTIVE-RESERVATION-ID
073200             PERFORM 270-STORE-COMPARTMENT THRU 270-EXIT
073300         END-IF
073400     END-IF.
073500
073600*    STEP THREE - BRING THE LOCKER'S ACTIVE-RESERVATIONS COUNT
073700*    DOWN BY ONE, FLOORED AT ZERO SO A REPLAY CAN NEVER DRIVE IT
073800*    NEGATIVE.
073900     MOVE EVT-LOCKER-ID TO WS-TARGET-LOCKER-ID.
074000     PERFORM 200-GET-OR-CREATE-LOCKER THRU 200-EXIT.
074100     IF SUM-ACTIVE-RESERVATIONS > 0
074200         SUBTRACT 1 FROM SUM-ACTIVE-RESERVATIONS
074300     END-IF.
074400     PERFORM 250-UPSERT-LOCKER-W-HASH THRU 250-EXIT.
074500 600-EXIT.
074600     EXIT.
074700
074800*----------------------------------------------------------------
074900*    ReservationExpired
075000*    NO DOMAIN VALIDATION AGAINST THE RESERVATION'S CURRENT
075100*    STATUS - AN EXPIRY EVENT IS ACCEPTED EVEN FOR A RESERVATION
075200*    THIS PROGRAM HAS NEVER SEEN, SINCE THE LOCKER-NET SCHEDULER
075300*    THAT RAISES EXPIRY EVENTS RUNS AHEAD OF ANY REBUILD OR
075400*    CATCH-UP INGEST THAT WOULD HAVE CREATED THE RESERVATION ROW.
075500*----------------------------------------------------------------
075600 650-RESERVATION-EXPIRED-RTN.
075700     CALL 'LEVTLTH' USING PAY-RESERVATION-ID, WS-FIELD-LTH.
075800     IF WS-FIELD-LTH = 0
075900         MOVE "REJECTED" TO PRJ-OUTCOME
076000         MOVE "VALIDATION" TO PRJ-ERROR-CLASS
076100         MOVE "RESERVATION ID REQUIRED" TO PRJ-REASON-TEXT
076200         GO TO 650-EXIT.
076300
076400*    UNLIKE EVERY OTHER HANDLER IN THIS PROGRAM, RSV-NOT-EXISTS
076500*    IS NOT A REJECT HERE - THE WHOLE IF BLOCK BELOW IS SKIPPED
076600*    QUIETLY AND THE LOCKER COUNT STILL COMES DOWN AFTER IT, PER
076700*    THE PARAGRAPH BANNER ABOVE.
076800     MOVE PAY-RESERVATION-ID TO WS-TARGET-RSV-ID.
076900     PERFORM 230-READ-RESERVATION THRU 230-EXIT.
077000     IF RSV-EXISTS
077100         SET RSV-EXPIRED TO TRUE
077200         PERFORM 240-STORE-RESERVATION THRU 240-EXIT
077300
077400*        SAME GUARDED-CLEAR AS THE PICKUP HANDLER ABOVE - ONLY
077500*        BLANK THE COMPARTMENT'S POINTER IF IT STILL NAMES THIS
077600*        RESERVATION.
077700         MOVE RSV-LOCKER-ID TO WS-TARGET-LOCKER-ID
077800         MOVE RSV-COMPARTMENT-ID TO WS-TARGET-COMPT-ID
077900         PERFORM 220-GET-OR-CREATE-COMPARTMENT THRU 220-EXIT
078000         IF CMP-EXISTS
078100             IF CMP-ACTIVE-RESERVATION-ID = PAY-RESERVATION-ID
078200                 MOVE SPACES TO CMP-ACTIVE-RESERVATION-ID
078300                 PERFORM 270-STORE-COMPARTMENT THRU 270-EXIT
078400             END-IF
078500         END-IF
078600     END-IF.
078700
078800*    A RESERVATION-ID THAT IS NOT ON FILE STILL DECREMENTS THE
078900*    LOCKER'S ACTIVE-RESERVATIONS COUNT, FLOORED AT ZERO - SEE
079000*    TICKET LKR-0512 IN THE CHANGE LOG ABOVE
079100     MOVE EVT-LOCKER-ID TO WS-TARGET-LOCKER-ID.
079200     PERFORM 200-GET-OR-CREATE-LOCKER THRU 200-EXIT.
079300     IF SUM-ACTIVE-RESERVATIONS > 0
079400         SUBTRACT 1 FROM SUM-ACTIVE-RESERVATIONS
079500     END-IF.
079600     PERFORM 250-UPSERT-LOCKER-W-HASH THRU 250-EXIT.
079700 650-EXIT.
079800     EXIT.
079900
080000*----------------------------------------------------------------
080100*    FaultReported  (U3 FAULT-LEDGER INSERT)
080200*    VALIDATION - COMPARTMENT-ID REQUIRED, SEVERITY MUST BE
080300*    NUMERIC.  EVERY FAULT GETS ITS OWN LEDGER ROW KEYED BY THE
080400*    EVENT-ID THAT REPORTED IT - THE SAME COMPARTMENT CAN CARRY
080500*    SEVERAL OPEN FAULTS AT ONCE.  ONLY THE FIRST FAULT TO PUSH
080600*    THE COMPARTMENT ACROSS THE SEVERITY-3 THRESHOLD DEGRADES IT.
080700*----------------------------------------------------------------
080800 700-FAULT-REPORTED-RTN.
080900     CALL 'LEVTLTH' USING PAY-COMPARTMENT-ID, WS-FIELD-LTH.
081000     IF WS-FIELD-LTH = 0
081100         MOVE "REJECTED" TO PRJ-OUTCOME
081200         MOVE "VALIDATION" TO PRJ-ERROR-CLASS
081300         MOVE "COMPARTMENT ID REQUIRED" TO PRJ-REASON-TEXT
081400         GO TO 700-EXIT.
081500
081600*    PAY-SEVERITY-X IS THE RAW DISPLAY DIGITS AS THEY ARRIVED ON
081700*    THE EVENT PAYLOAD - CHECKED FOR NUMERIC BEFORE PAY-SEVERITY-N
081800*    (ITS COMP REDEFINITION) IS TRUSTED FOR THE >= 3 TEST BELOW.
081900     IF PAY-SEVERITY-X IS NOT NUMERIC
082000         MOVE "REJECTED" TO PRJ-OUTCOME
082100         MOVE "VALIDATION" TO PRJ-ERROR-CLASS
082200         MOVE "SEVERITY MUST BE AN INTEGER" TO PRJ-REASON-TEXT
082300         GO TO 700-EXIT.
082400
082500*    A FAULT MAY LAND ON A COMPARTMENT THIS PROGRAM HAS NEVER
082600*    SEEN REGISTERED - GET-OR-CREATE HANDLES THAT SILENTLY RATHER
082700*    THAN REJECTING, SINCE FAULT REPORTS CAN ARRIVE OUT OF ORDER.
082800     MOVE EVT-LOCKER-ID TO WS-TARGET-LOCKER-ID.
082900     MOVE PAY-COMPARTMENT-ID TO WS-TARGET-COMPT-ID.
083000     PERFORM 220-GET-OR-CREATE-COMPARTMENT THRU 220-EXIT.
083100
083200*    EVERY FAULT GETS ITS OWN LEDGER ROW KEYED BY THE REPORTING
083300*    EVENT-ID, NOT BY COMPARTMENT - A COMPARTMENT CAN CARRY MANY
083400*    OPEN FAULTS AT ONCE.
083500     INITIALIZE FAULT-REC.
083600     MOVE EVT-EVENT-ID TO FLT-FAULT-EVENT-ID.
083700     MOVE EVT-LOCKER-ID TO FLT-LOCKER-ID.
083800     MOVE PAY-COMPARTMENT-ID TO FLT-COMPARTMENT-ID.
083900     MOVE PAY-SEVERITY-N TO FLT-SEVERITY.
084000     SET FLT-NOT-CLEARED TO TRUE.
084100     MOVE SPACES TO FLT-CLEARED-BY-EVENT-ID.
084200     MOVE EVT-EVENT-ID TO FLT-KEY-FD.
084300     WRITE LOCKFLT-REC FROM FAULT-REC.
084400
084500*    ONLY THE NOT-DEGRADED -> DEGRADED TRANSITION MOVES THE
084600*    LOCKER COUNT - A SECOND FAULT ON AN ALREADY-DEGRADED
084700*    COMPARTMENT MUST NOT DOUBLE-COUNT (TICKET LKR-0447)
084800     IF PAY-SEVERITY-N >= 3
084900         IF CMP-NOT-DEGRADED
085000             SET CMP-DEGRADED TO TRUE
085100             MOVE EVT-LOCKER-ID TO WS-TARGET-LOCKER-ID
085200             PERFORM 200-GET-OR-CREATE-LOCKER THRU 200-EXIT
085300             ADD 1 TO SUM-DEGRADED-COMPTS
085400             PERFORM 250-UPSERT-LOCKER-W-HASH THRU 250-EXIT
085500         END-IF
085600     END-IF.
085700
085800     SET CMP-FAULTY TO TRUE.
085900     PERFORM 270-STORE-COMPARTMENT THRU 270-EXIT.
086000 700-EXIT.
086100     EXIT.
086200
086300*----------------------------------------------------------------
086400*    FaultCleared  (U3 FAULT-LEDGER INTEGRITY + CLEAR)
086500*    VALIDATION - COMPARTMENT-ID AND FAULT-EVENT-ID BOTH
086600*    REQUIRED.  INTEGRITY CHECKS - THE REFERENCED FAULT MUST
086700*    EXIST, MUST BELONG TO THIS LOCKER AND COMPARTMENT, AND MUST
086800*    NOT ALREADY BE CLEARED.  AFTER CLEARING, 850 RE-SCANS THE
086900*    WHOLE LEDGER FOR THIS COMPARTMENT'S REMAINING OPEN FAULTS -
087000*    IF NONE OF THEM IS STILL SEVERITY 3 OR HIGHER THE
087100*    COMPARTMENT COMES BACK OUT OF DEGRADED AND THE LOCKER'S
087200*    DEGRADED-COMPTS COUNT COMES DOWN BY 1.
087300*----------------------------------------------------------------
087400 800-FAULT-CLEARED-RTN.
087500     CALL 'LEVTLTH' USING PAY-COMPARTMENT-ID, WS-FIELD-LTH.
087600     IF WS-FIELD-LTH = 0
087700         MOVE "REJECTED" TO PRJ-OUTCOME
087800         MOVE "VALIDATION" TO PRJ-ERROR-CLASS
087900         MOVE "COMPARTMENT ID REQUIRED" TO PRJ-REASON-TEXT
088000         GO TO 800-EXIT.
088100
088200     CALL 'LEVTLTH' USING PAY-FAULT-EVENT-ID, WS-FIELD-LTH.
088300     IF WS-FIELD-LTH = 0
088400         MOVE "REJECTED" TO PRJ-OUTCOME
088500         MOVE "VALIDATION" TO PRJ-ERROR-CLASS
088600         MOVE "FAULT EVENT ID REQUIRED" TO PRJ-REASON-TEXT
088700         GO TO 800-EXIT.
088800
088900*    THE FAULT LEDGER IS KEYED BY FAULT-EVENT-ID, NOT BY
089000*    COMPARTMENT, SO THE REFERENCED FAULT IS A DIRECT RANDOM READ.
089100     MOVE PAY-FAULT-EVENT-ID TO FLT-KEY-FD.
089200     READ LOCKFLT INTO FAULT-REC.
089300     IF NOT FLT-RECORD-FOUND
089400         MOVE "REJECTED" TO PRJ-OUTCOME
089500         MOVE "DOMAIN" TO PRJ-ERROR-CLASS
089600         MOVE "REFERENCED FAULT DOES NOT EXIST" TO PRJ-REASON-TEXT
089700         GO TO 800-EXIT.
089800
089900*    INTEGRITY CHECK - THE FAULT ROW ON FILE MUST NAME THIS SAME
090000*    LOCKER AND COMPARTMENT, CATCHING A CLEAR EVENT AIMED AT THE
090100*    WRONG FAULT-EVENT-ID.
090200     IF FLT-LOCKER-ID NOT = EVT-LOCKER-ID
090300        OR FLT-COMPARTMENT-ID NOT = PAY-COMPARTMENT-ID
090400         MOVE "REJECTED" TO PRJ-OUTCOME
090500         MOVE "DOMAIN" TO PRJ-ERROR-CLASS
090600         MOVE "FAULT LOCKER OR COMPARTMENT DOES NOT MATCH"
090700             TO PRJ-REASON-TEXT
090800         GO TO 800-EXIT.
090900
091000     IF FLT-CLEARED
091100         MOVE "REJECTED" TO PRJ-OUTCOME
091200         MOVE "DOMAIN" TO PRJ-ERROR-CLASS
091300         MOVE "FAULT ALREADY CLEARED" TO PRJ-REASON-TEXT
091400         GO TO 800-EXIT.
091500
091600*    MARK THIS ONE FAULT CLEARED, STAMPING WHICH EVENT CLEARED IT
091700*    FOR AUDIT - THEN 850 BELOW RE-SCANS THE WHOLE LEDGER FOR ANY
091800*    OTHER OPEN FAULT ON THIS SAME COMPARTMENT.
091900     SET FLT-CLEARED TO TRUE.
092000     MOVE EVT-EVENT-ID TO FLT-CLEARED-BY-EVENT-ID.
092100     MOVE PAY-FAULT-EVENT-ID TO FLT-KEY-FD.
092200     REWRITE LOCKFLT-REC FROM FAULT-REC.
092300
092400     MOVE EVT-LOCKER-ID TO WS-TARGET-LOCKER-ID.
092500     MOVE PAY-COMPARTMENT-ID TO WS-TARGET-COMPT-ID.
092600     PERFORM 850-ACTIVE-FLT-SUMMARY-RTN THRU 850-EXIT.
092700
092800*    ONLY UN-DEGRADE WHEN THE COMPARTMENT IS CURRENTLY DEGRADED
092900*    AND THE 850 SCAN JUST DONE FOUND NO SURVIVING FAULT AT
093000*    SEVERITY 3 OR HIGHER - OTHERWISE LEAVE EVERYTHING ALONE.
093100     PERFORM 220-GET-OR-CREATE-COMPARTMENT THRU 220-EXIT.
093200     IF CMP-DEGRADED
093300         IF FLT-SEV3-ABSENT
093400             SET CMP-NOT-DEGRADED TO TRUE
093500             PERFORM 270-STORE-COMPARTMENT THRU 270-EXIT
093600             MOVE EVT-LOCKER-ID TO WS-TARGET-LOCKER-ID
093700             PERFORM 200-GET-OR-CREATE-LOCKER THRU 200-EXIT
093800             IF SUM-DEGRADED-COMPTS > 0
093900                 SUBTRACT 1 FROM SUM-DEGRADED-COMPTS
094000             END-IF
094100             PERFORM 250-UPSERT-LOCKER-W-HASH THRU 250-EXIT
094200         END-IF
094300     END-IF.
094400 800-EXIT.
094500     EXIT.
094600
094700*----------------------------------------------------------------
094800*    850 - ACTIVE-SUMMARY(locker, compartment) - U3
094900*    THE FAULT LEDGER HAS NO KEY ON LOCKER+COMPARTMENT, SO THIS
095000*    IS A FULL BROWSE OF THE CLUSTER FILTERING AS IT GOES - FINE
095100*    FOR THE VOLUMES THIS LEDGER CARRIES
095200*----------------------------------------------------------------
095300 850-ACTIVE-FLT-SUMMARY-RTN.
095400*    LOW-VALUES ON THE START KEY POSITIONS THE CURSOR BEFORE THE
095500*    FIRST RECORD IN THE CLUSTER - THE 860 LOOP THEN VISITS EVERY
095600*    FAULT ROW IN THE LEDGER, FILTERING FOR THIS LOCKER/
095700*    COMPARTMENT PAIR AS IT GOES.
095800     MOVE ZERO TO WS-FLT-COUNT.
095900     MOVE "N" TO WS-FLT-SEV3-FLAG.
096000     MOVE "N" TO NO-MORE-FLT-RECS-SW.
096100     MOVE LOW-VALUES TO FLT-KEY-FD.
096200     START LOCKFLT KEY IS NOT LESS THAN FLT-KEY-FD
096300         INVALID KEY
096400             MOVE "Y" TO NO-MORE-FLT-RECS-SW
096500     END-START.
096600     PERFORM 860-SCAN-NEXT-FAULT-RTN THRU 860-EXIT
096700         UNTIL NO-MORE-FLT-RECS.
096800 850-EXIT.
096900     EXIT.
097000
097100*    ONE PASS OF THE BROWSE - A FAULT ROW COUNTS TOWARD
097200*    WS-FLT-COUNT ONLY WHEN IT BELONGS TO THE TARGET LOCKER AND
097300*    COMPARTMENT AND IS STILL NOT-CLEARED; A CLEARED OR UNRELATED
097400*    ROW IS SKIPPED WITHOUT TOUCHING EITHER ACCUMULATOR.
097500 860-SCAN-NEXT-FAULT-RTN.
097600     READ LOCKFLT NEXT RECORD INTO FAULT-REC
097700         AT END
097800             MOVE "Y" TO NO-MORE-FLT-RECS-SW
097900     END-READ.
098000     IF NOT NO-MORE-FLT-RECS
098100         IF FLT-LOCKER-ID = WS-TARGET-LOCKER-ID
098200            AND FLT-COMPARTMENT-ID = WS-TARGET-COMPT-ID
098300            AND FLT-NOT-CLEARED
098400             ADD 1 TO WS-FLT-COUNT
098500             IF FLT-SEVERITY >= 3
098600                 MOVE "Y" TO WS-FLT-SEV3-FLAG
098700             END-IF
098800         END-IF
098900     END-IF.
099000 860-EXIT.
099100     EXIT.
099200
099300 950-CLOSE-FILES.
099400*    IF FIRST-CALL IS STILL TRUE HERE, HOUSEKEEPING NEVER RAN
099500*    (THE CALLER MADE ITS ONE AND ONLY CALL A CLOSE CALL, E.G. A
099600*    REBUILD STEP THAT REPLAYED ZERO LOG RECORDS) AND THE FILES
099700*    WERE NEVER OPENED - CLOSING THEM HERE WOULD ABEND ON THE
099800*    UNOPENED CLUSTERS.
099900     IF NOT FIRST-CALL
100000         CLOSE LOCKSUM, LOCKCMPT, LOCKRSVN, LOCKFLT
100100     END-IF.
100200 950-EXIT.
100300     EXIT.
