000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*REMARKS.
000400*    PROGRAM-ID. LEVTLTH
000500*
000600*    THIS SUBPROGRAM RETURNS THE NUMBER OF SIGNIFICANT (NON-
000700*    TRAILING-SPACE) CHARACTERS IN A LEFT-JUSTIFIED TEXT FIELD.
000800*    IT IS CALLED BY THE EVENT PROJECTOR (LEVTPRJT) TO EDIT
000900*    REQUIRED PAYLOAD FIELDS FOR NON-BLANK CONTENT, AND BY THE
001000*    STATE-HASH SUBPROGRAM (LEVTHASH) WHEN IT BUILDS THE
001100*    CANONICAL HASH TEXT.
001200*
001300*    A RETURNED LENGTH OF ZERO MEANS THE FIELD WAS ENTIRELY
001400*    BLANK.
001500*
001600*    CHANGE LOG
001700*      031295JS  ORIGINAL PROGRAM, PATTERNED AFTER THE STRLTH
001800*                UTILITY IN THE PATIENT-BILLING SUITE
001900*      042399RD  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
002000*                NO CHANGES REQUIRED
002100*      101503LM  DROPPED THE FUNCTION REVERSE CALL THE OLD
002200*                STRLTH ROUTINE USED - SCANS BACKWARD FROM THE
002300*                END OF THE FIELD INSTEAD, ONE BYTE AT A TIME
002400*      061707RD  ADDED WS-WORK-AREA REDEFINES BELOW FOR THE
002500*                OPERATOR DUMP SNAPSHOT REQUESTED BY OPS
002600*      031710JS  DROPPED SPECIAL-NAMES/C01 - THIS SUBPROGRAM HAS
002700*                NO FILE SECTION AND NEVER PRINTS ANYTHING, SO
002800*                THE TOP-OF-FORM MNEMONIC HAD NOTHING TO ADVANCE
002900*      031710JS  MOVED WS-SCAN-IDX OUT TO A STANDALONE 77-LEVEL
003000*                ENTRY - MATCHES THE SINGLE-PURPOSE-SCALAR
003100*                CONVENTION USED ACROSS THE REST OF THE SUITE
003200******************************************************************
003300 PROGRAM-ID.  LEVTLTH.
003400 AUTHOR. R DIETRICH.
003500 INSTALLATION. LOCKSTREAM DATA CENTER.
003600 DATE-WRITTEN. 03/12/95.
003700 DATE-COMPILED. 03/12/95.
003800 SECURITY. NON-CONFIDENTIAL.
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 INPUT-OUTPUT SECTION.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800*    THIS SUBPROGRAM OWNS NO FILES OF ITS OWN - IT SCANS ONE
004900*    CALLER-SUPPLIED FIELD AND RETURNS ITS SIGNIFICANT LENGTH.
005000
005100 WORKING-STORAGE SECTION.
005200*    THE ONE SCAN SUBSCRIPT USED BY 100-SCAN-BACKWARD-RTN BELOW -
005300*    A STANDALONE 77, SAME CONVENTION AS THE REST OF THE SUITE.
005400 77  WS-SCAN-IDX                   PIC S9(4) COMP.
005500
005600 01  MISC-FIELDS.
005700*    NOT REFERENCED BY THIS PROGRAM'S OWN LOGIC - CARRIED HERE
005800*    SOLELY AS PART OF THE OPERATOR DUMP SNAPSHOT LAYOUT SHARED
005900*    ACROSS THE SUITE'S SMALLER SUBPROGRAMS.
006000     05  WS-EVENT-DATE             PIC 9(6).
006100     05  WS-EVENT-DATE-PARTS REDEFINES WS-EVENT-DATE.
006200         10  WS-EVENT-YY           PIC 99.
006300         10  WS-EVENT-MM           PIC 99.
006400         10  WS-EVENT-DD           PIC 99.
006500     05  WS-WORK-AREA              PIC X(44).
006600     05  WS-WORK-AREA-HALVES REDEFINES WS-WORK-AREA.
006700         10  WS-WORK-FIRST-HALF    PIC X(22).
006800         10  WS-WORK-LAST-HALF     PIC X(22).
006900     05  WS-WORK-AREA-BYTE1 REDEFINES WS-WORK-AREA
007000                                   PIC X(01).
007100
007200 LINKAGE SECTION.
007300*    TEXT1 IS EXAMINED BUT NEVER CHANGED - RETURN-LTH IS THE
007400*    ONLY OUTPUT, A COUNT OF SIGNIFICANT BYTES FROM 0 TO 255.
007500 01  TEXT1                         PIC X(255).
007600 01  RETURN-LTH                    PIC S9(4) COMP.
007700
007800 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
007900*    A FIELD OF ALL SPACES SCANS ALL THE WAY DOWN TO SUBSCRIPT
008000*    ZERO AND RETURNS A LENGTH OF ZERO - CALLERS TREAT ZERO AS
008100*    "FIELD WAS BLANK", NOT AS AN ERROR.
008200     MOVE ZERO TO RETURN-LTH.
008300     MOVE LENGTH OF TEXT1 TO WS-SCAN-IDX.
008400     PERFORM 100-SCAN-BACKWARD-RTN THRU 100-EXIT
008500         UNTIL WS-SCAN-IDX < 1
008600         OR TEXT1 (WS-SCAN-IDX:1) NOT = SPACE.
008700     MOVE WS-SCAN-IDX TO RETURN-LTH.
008800     GOBACK.
008900
009000 100-SCAN-BACKWARD-RTN.
009100*    STEP BACKWARD ONE BYTE AT A TIME UNTIL A NON-SPACE BYTE
009200*    IS FOUND - WS-SCAN-IDX THEN HOLDS THE SIGNIFICANT LENGTH.
009300*    A FIELD THAT IS ENTIRELY BLANK DRIVES THE SUBSCRIPT PAST 1
009400*    DOWN TO ZERO, WHICH IS WHY THE PERFORM ABOVE GUARDS ON
009500*    WS-SCAN-IDX < 1 RATHER THAN = 1.
009600     SUBTRACT 1 FROM WS-SCAN-IDX.
009700 100-EXIT.
009800     EXIT.
