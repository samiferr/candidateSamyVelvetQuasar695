000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*REMARKS.
000400*    PROGRAM-ID. LEVTHASH
000500*
000600*    THIS SUBPROGRAM COMPUTES THE STATE-HASH CARRIED ON EVERY
000700*    LOCKER SUMMARY RECORD.  IT IS CALLED BY THE EVENT PROJECTOR
000800*    (LEVTPRJT) EVERY TIME A LOCKER SUMMARY IS STORED, WHETHER
000900*    BY NORMAL EVENT INGEST OR BY A FULL PROJECTION REBUILD, SO
001000*    THAT THE TWO PATHS ALWAYS PRODUCE THE SAME HASH FOR THE
001100*    SAME FOUR SUMMARY VALUES.
001200*
001300*    THIS IS NOT SHA-256.  THIS SHOP HAS NO CALLABLE CRYPTO
001400*    LIBRARY ON THE BATCH LPAR, SO THE DIGEST BELOW IS A HOME-
001500*    GROWN 32-SLOT ROLLING HASH OVER THE CANONICAL TEXT, WITH
001600*    EACH SLOT'S FINAL VALUE RENDERED AS TWO LOWERCASE HEX
001700*    DIGITS (32 SLOTS * 2 DIGITS = 64 HEX CHARACTERS).  THE
001800*    ROUTINE IS A PURE FUNCTION OF THE CANONICAL TEXT - GIVEN
001900*    THE SAME FOUR INPUT VALUES IT ALWAYS PRODUCES THE SAME
002000*    64-CHARACTER RESULT.  THAT IS THE ONLY PROPERTY THE
002100*    REBUILD-VS-INCREMENTAL BALANCING CHECK DEPENDS ON.
002200*
002300*    THE CANONICAL TEXT IS BUILT AS
002400*    {"active_reservations":N,"compartments":N,
002500*     "degraded_compartments":N,"locker_id":"ID"}
002600*    WITH THE COUNTERS RENDERED AS PLAIN DIGITS, NO LEADING
002700*    ZEROS.
002800*
002900*    CHANGE LOG
003000*      040295JS  ORIGINAL PROGRAM
003100*      051598RD  REPLACED THE INITIAL CRC-STYLE DIGEST WITH THE
003200*                32-SLOT ROLLING HASH BELOW - THE CRC ROUTINE
003300*                COULD NOT BE MADE TO AGREE BETWEEN THE DAILY
003400*                INGEST RUN AND THE WEEKEND REBUILD RUN
003500*      042399RD  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS
003600*                PROGRAM, NO CHANGES REQUIRED
003700*      070502LM  WIDENED THE MODULUS TABLE COMMENT BELOW AFTER
003800*                AN OPERATOR QUESTION ON THE OVERNIGHT RUN LOG
003900*      031609RD  ADDED THE HEX-DIGIT-TABLE REDEFINES BELOW SO
004000*                RENDER-HEX-RTN NO LONGER NEEDS AN EVALUATE OF
004100*                16 LITERAL VALUES
004200*      040710LM  ADDED WS-CANONICAL-TEXT-HALVES REDEFINES BELOW
004300*                FOR THE OPERATOR DUMP SNAPSHOT - SAME IDEA AS
004400*                THE HALVES REDEFINES ON LKRSUM
004500*      031710JS  DROPPED SPECIAL-NAMES/C01 - THIS SUBPROGRAM HAS
004600*                NO FILE SECTION AND NEVER PRINTS ANYTHING, SO
004700*                THE TOP-OF-FORM MNEMONIC HAD NOTHING TO ADVANCE
004800*      031710JS  MOVED WS-CANON-PTR/LTH/ID-LTH AND THE SIX
004900*                TRIMMED-COUNTER/LENGTH PAIRS BELOW OUT TO
005000*                STANDALONE 77-LEVEL ENTRIES - MATCHES THE
005100*                SINGLE-PURPOSE-SCALAR CONVENTION USED ACROSS
005200*                THE REST OF THE LOCKER-NET SUITE
005300******************************************************************
005400 PROGRAM-ID.  LEVTHASH.
005500 AUTHOR. R DIETRICH.
005600 INSTALLATION. LOCKSTREAM DATA CENTER.
005700 DATE-WRITTEN. 04/02/95.
005800 DATE-COMPILED. 04/02/95.
005900 SECURITY. NON-CONFIDENTIAL.
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 INPUT-OUTPUT SECTION.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900*    THIS SUBPROGRAM OWNS NO FILES OF ITS OWN - IT IS PURE
007000*    ARITHMETIC ON THE FOUR VALUES ITS CALLER HANDS IT.
007100
007200 WORKING-STORAGE SECTION.
007300*    RUNNING LENGTH OF THE CANONICAL-TEXT BUFFER AND THE TRIMMED
007400*    LOCKER-ID, EACH REFERENCED FROM EVERY PARAGRAPH BELOW -
007500*    STANDALONE 77s, SAME CONVENTION AS THE REST OF THE SUITE.
007600 77  WS-CANON-PTR                  PIC S9(4) COMP.
007700 77  WS-CANON-LTH                  PIC S9(4) COMP.
007800 77  WS-ID-LTH                     PIC S9(4) COMP.
007900
008000 01  MISC-FIELDS.
008100     05  WS-CANONICAL-TEXT         PIC X(200).
008200     05  WS-CANONICAL-TEXT-HALVES REDEFINES WS-CANONICAL-TEXT.
008300         10  WS-CANON-FIRST-HALF   PIC X(100).
008400         10  WS-CANON-LAST-HALF    PIC X(100).
008500     05  WS-CHAR-POS               PIC S9(4) COMP.
008600     05  WS-CHAR-CODE              PIC S9(4) COMP.
008700     05  WS-SLOT-IDX               PIC S9(4) COMP.
008800     05  WS-SLOT-REM               PIC S9(4) COMP.
008900     05  WS-SLOT-QUOT              PIC S9(9) COMP.
009000     05  WS-BYTE-VAL               PIC S9(4) COMP.
009100     05  WS-HI-NIBBLE              PIC S9(4) COMP.
009200     05  WS-LO-NIBBLE              PIC S9(4) COMP.
009300
009400 01  ACC-TABLE-AREA.
009500     05  ACC-TABLE OCCURS 32 TIMES
009600                                   PIC S9(9) COMP.
009700
009800*    THE VALID-CHARACTER TABLE COVERS EVERY BYTE THIS SHOP HAS
009900*    EVER SEEN IN AN EVENT-ID, LOCKER-ID OR JSON PUNCTUATION
010000*    MARK.  A CHARACTER NOT FOUND HERE HASHES AS CODE ZERO -
010100*    THAT HAS NEVER HAPPENED IN PRODUCTION.
010200 01  WS-VALID-CHARS                PIC X(70) VALUE
010300     "0123456789abcdefghijklmnopqrstuvwxyzABCDEFGHIJKLMNOPQRSTUV
010400-    "WXYZ-_{}"":, ".
010500 01  CHARACTER-CODE-TABLE REDEFINES WS-VALID-CHARS.
010600     05  CCT-CHAR OCCURS 70 TIMES INDEXED BY CCT-IDX
010700                                   PIC X(01).
010800
010900 01  WS-HEX-DIGITS                 PIC X(16)
011000                              VALUE "0123456789abcdef".
011100 01  HEX-DIGIT-TABLE REDEFINES WS-HEX-DIGITS.
011200     05  HEX-DIGIT-ENTRY OCCURS 16 TIMES
011300                                   PIC X(01).
011400
011500*    ONE SET OF WORKING FIELDS FOR THE COUNTER-TO-TEXT EDIT
011600*    ROUTINE, REUSED FOR EACH OF THE THREE SUMMARY COUNTERS
011700*    (THE OLD CALC-COSTS-REC TRICK FROM THE BILLING SUBPROGRAMS)
011800 01  COUNTER-EDIT-WORK-AREA.
011900     05  WS-CTR-VALUE              PIC S9(9) COMP.
012000     05  WS-CTR-EDITED             PIC ZZZZZZZZ9.
012100     05  WS-TRIMMED-CTR            PIC X(09).
012200     05  WS-TRIMMED-LTH            PIC S9(4) COMP.
012300
012400*    THE THREE TRIMMED-COUNTER/LENGTH PAIRS FED TO THE STRING
012500*    BELOW - ONE PAIR PER SUMMARY COUNTER, EACH FILLED BY A
012600*    SEPARATE CALL TO 010-EDIT-AND-TRIM-CTR SO THEY CANNOT BE
012700*    CONFUSED WITH ONE ANOTHER - STANDALONE 77s.
012800 77  WS-ACTRSV-TRIMMED             PIC X(09).
012900 77  WS-ACTRSV-LTH                 PIC S9(4) COMP.
013000 77  WS-COMPT-TRIMMED              PIC X(09).
013100 77  WS-COMPT-LTH                  PIC S9(4) COMP.
013200 77  WS-DEGRD-TRIMMED              PIC X(09).
013300 77  WS-DEGRD-LTH                  PIC S9(4) COMP.
013400
013500 LINKAGE SECTION.
013600*    THE FOUR SUMMARY VALUES IN AND THE 64-CHARACTER HEX DIGEST
013700*    OUT - LEVTPRJT BUILDS THIS RECORD FRESH ON EVERY CALL, SO
013800*    NOTHING IS ASSUMED TO SURVIVE FROM THE PRIOR INVOCATION.
013900 01  HASH-CALC-REC.
014000     05  HSH-LOCKER-ID             PIC X(44).
014100     05  HSH-COMPARTMENT-COUNT     PIC S9(9) COMP.
014200     05  HSH-ACTIVE-RESERVATIONS   PIC S9(9) COMP.
014300     05  HSH-DEGRADED-COMPTS       PIC S9(9) COMP.
014400     05  HSH-STATE-HASH-OUT        PIC X(64).
014500
014600*    ALWAYS RETURNED ZERO - THIS ROUTINE HAS NO FAILURE PATH OF
014700*    ITS OWN, BUT THE PARAMETER IS CARRIED FOR SYMMETRY WITH THE
014800*    OTHER CALLED SUBPROGRAMS IN THE SUITE.
014900 01  RETURN-CD                     PIC S9(4) COMP.
015000
015100 PROCEDURE DIVISION USING HASH-CALC-REC, RETURN-CD.
015200*    THREE STEPS, EACH FEEDING THE NEXT - BUILD THE JSON-LIKE
015300*    CANONICAL TEXT, ROLL IT UP INTO THE 32-SLOT ACCUMULATOR
015400*    TABLE, THEN RENDER THE TABLE AS 64 HEX DIGITS.
015500     PERFORM 000-BUILD-CANONICAL-TEXT THRU 000-EXIT.
015600     PERFORM 100-COMPUTE-DIGEST THRU 100-EXIT.
015700     PERFORM 300-RENDER-HEX THRU 300-EXIT.
015800     MOVE ZERO TO RETURN-CD.
015900     GOBACK.
016000
016100 000-BUILD-CANONICAL-TEXT.
016200*    LOCKER-ID IS THE ONLY VARIABLE-LENGTH PIECE OF THE FOUR -
016300*    THE THREE COUNTERS ARE ALWAYS RENDERED WITHOUT LEADING
016400*    ZEROS, BUT A LOCKER-ID CAN LEGITIMATELY BE ANY LENGTH UP TO
016500*    ITS 44-BYTE MAXIMUM, SO WE ASK LEVTLTH FOR ITS TRUE LENGTH
016600*    RATHER THAN ASSUMING IT FILLS THE FIELD.
016700     CALL 'LEVTLTH' USING HSH-LOCKER-ID, WS-ID-LTH.
016800     IF WS-ID-LTH < 1
016900         MOVE 1 TO WS-ID-LTH.
017000
017100     MOVE HSH-ACTIVE-RESERVATIONS TO WS-CTR-VALUE.
017200     PERFORM 010-EDIT-AND-TRIM-CTR THRU 010-EXIT.
017300     MOVE WS-TRIMMED-CTR TO WS-ACTRSV-TRIMMED.
017400     MOVE WS-TRIMMED-LTH TO WS-ACTRSV-LTH.
017500
017600     MOVE HSH-COMPARTMENT-COUNT TO WS-CTR-VALUE.
017700     PERFORM 010-EDIT-AND-TRIM-CTR THRU 010-EXIT.
017800     MOVE WS-TRIMMED-CTR TO WS-COMPT-TRIMMED.
017900     MOVE WS-TRIMMED-LTH TO WS-COMPT-LTH.
018000
018100     MOVE HSH-DEGRADED-COMPTS TO WS-CTR-VALUE.
018200     PERFORM 010-EDIT-AND-TRIM-CTR THRU 010-EXIT.
018300     MOVE WS-TRIMMED-CTR TO WS-DEGRD-TRIMMED.
018400     MOVE WS-TRIMMED-LTH TO WS-DEGRD-LTH.
018500
018600     MOVE SPACES TO WS-CANONICAL-TEXT.
018700     MOVE 1 TO WS-CANON-PTR.
018800     STRING '{"active_reservations":'  DELIMITED BY SIZE
018900            WS-ACTRSV-TRIMMED (1:WS-ACTRSV-LTH)
019000                                        DELIMITED BY SIZE
019100            ',"compartments":'          DELIMITED BY SIZE
019200            WS-COMPT-TRIMMED (1:WS-COMPT-LTH)
019300                                        DELIMITED BY SIZE
019400            ',"degraded_compartments":' DELIMITED BY SIZE
019500            WS-DEGRD-TRIMMED (1:WS-DEGRD-LTH)
019600                                        DELIMITED BY SIZE
019700            ',"locker_id":"'            DELIMITED BY SIZE
019800            HSH-LOCKER-ID (1:WS-ID-LTH) DELIMITED BY SIZE
019900            '"}'                        DELIMITED BY SIZE
020000         INTO WS-CANONICAL-TEXT
020100         WITH POINTER WS-CANON-PTR
020200     END-STRING.
020300     COMPUTE WS-CANON-LTH = WS-CANON-PTR - 1.
020400 000-EXIT.
020500     EXIT.
020600
020700 010-EDIT-AND-TRIM-CTR.
020800*    ZERO-SUPPRESS THE COUNTER, THEN STRIP THE LEADING SPACES
020900*    ZERO-SUPPRESSION LEAVES BEHIND - THE RIGHTMOST 9 IN THE
021000*    PICTURE GUARANTEES AT LEAST ONE DIGIT ("0") REMAINS.
021100     MOVE WS-CTR-VALUE TO WS-CTR-EDITED.
021200     MOVE 1 TO WS-TRIMMED-LTH.
021300     PERFORM 020-SKIP-LEADING-SPACE THRU 020-EXIT
021400         UNTIL WS-TRIMMED-LTH > 9
021500         OR WS-CTR-EDITED (WS-TRIMMED-LTH:1) NOT = SPACE.
021600     MOVE WS-CTR-EDITED (WS-TRIMMED-LTH:(10 - WS-TRIMMED-LTH))
021700         TO WS-TRIMMED-CTR.
021800     COMPUTE WS-TRIMMED-LTH = 10 - WS-TRIMMED-LTH.
021900 010-EXIT.
022000     EXIT.
022100
022200 020-SKIP-LEADING-SPACE.
022300     ADD 1 TO WS-TRIMMED-LTH.
022400 020-EXIT.
022500     EXIT.
022600
022700*----------------------------------------------------------------
022800*    100 - COMPUTE-DIGEST
022900*    SEEDS ALL 32 SLOTS FROM A FIXED PRIME MULTIPLE OF THE SLOT
023000*    NUMBER SO THE STARTING STATE IS NEVER ALL ZEROS, THEN FOLDS
023100*    THE CANONICAL TEXT IN ONE CHARACTER AT A TIME.
023200*----------------------------------------------------------------
023300 100-COMPUTE-DIGEST.
023400     PERFORM 110-SEED-ACCUMULATORS THRU 110-EXIT
023500         VARYING WS-SLOT-IDX FROM 1 BY 1
023600         UNTIL WS-SLOT-IDX > 32.
023700
023800     PERFORM 120-HASH-ONE-CHARACTER THRU 120-EXIT
023900         VARYING WS-CHAR-POS FROM 1 BY 1
024000         UNTIL WS-CHAR-POS > WS-CANON-LTH.
024100 100-EXIT.
024200     EXIT.
024300
024400 110-SEED-ACCUMULATORS.
024500     COMPUTE ACC-TABLE (WS-SLOT-IDX) = WS-SLOT-IDX * 7919.
024600 110-EXIT.
024700     EXIT.
024800
024900*----------------------------------------------------------------
025000*    120 - HASH-ONE-CHARACTER
025100*    LOOKS UP THE CURRENT CHARACTER'S POSITION IN THE VALID-
025200*    CHARACTER TABLE (OR ZERO IF IT IS NOT ONE OF THE 70 BYTES
025300*    THIS SHOP HAS EVER SEEN), PICKS THE TARGET SLOT BY THE
025400*    CHARACTER'S POSITION MOD 32, THEN FOLDS THE CHARACTER CODE
025500*    INTO THAT SLOT WITH A PRIME MULTIPLY-AND-MOD.
025600*----------------------------------------------------------------
025700 120-HASH-ONE-CHARACTER.
025800     MOVE ZERO TO WS-CHAR-CODE.
025900     SET CCT-IDX TO 1.
026000     SEARCH CCT-CHAR
026100         AT END
026200             MOVE ZERO TO WS-CHAR-CODE
026300         WHEN CCT-CHAR (CCT-IDX) =
026400                             WS-CANONICAL-TEXT (WS-CHAR-POS:1)
026500             SET WS-CHAR-CODE TO CCT-IDX
026600     END-SEARCH.
026700
026800     DIVIDE WS-CHAR-POS BY 32 GIVING WS-SLOT-QUOT
026900         REMAINDER WS-SLOT-REM.
027000     ADD 1 TO WS-SLOT-REM GIVING WS-SLOT-IDX.
027100
027200     COMPUTE WS-SLOT-QUOT =
027300          (ACC-TABLE (WS-SLOT-IDX) * 131) +
027400          (WS-CHAR-CODE * WS-CHAR-POS).
027500     DIVIDE WS-SLOT-QUOT BY 9973 GIVING WS-SLOT-QUOT
027600         REMAINDER ACC-TABLE (WS-SLOT-IDX).
027700 120-EXIT.
027800     EXIT.
027900
028000*----------------------------------------------------------------
028100*    300 - RENDER-HEX
028200*    EACH 32-BIT ACCUMULATOR SLOT BECOMES TWO HEX DIGITS (LOW
028300*    BYTE ONLY - THE ROLLING MOD-9973 REMAINDER NEVER EXCEEDS
028400*    9972, SO THE HIGH BYTES ARE ALWAYS ZERO AND CARRY NO
028500*    INFORMATION), FOR 32 * 2 = 64 HEX CHARACTERS TOTAL.
028600*----------------------------------------------------------------
028700 300-RENDER-HEX.
028800     MOVE SPACES TO HSH-STATE-HASH-OUT.
028900     PERFORM 310-RENDER-ONE-SLOT THRU 310-EXIT
029000         VARYING WS-SLOT-IDX FROM 1 BY 1
029100         UNTIL WS-SLOT-IDX > 32.
029200 300-EXIT.
029300     EXIT.
029400
029500 310-RENDER-ONE-SLOT.
029600*    HI-NIBBLE/LO-NIBBLE ARE BUMPED BY ONE BEFORE THE TABLE
029700*    LOOKUP SINCE HEX-DIGIT-ENTRY IS SUBSCRIPTED 1 THRU 16, NOT
029800*    0 THRU 15.
029900     DIVIDE ACC-TABLE (WS-SLOT-IDX) BY 256 GIVING WS-SLOT-QUOT
030000         REMAINDER WS-BYTE-VAL.
030100     DIVIDE WS-BYTE-VAL BY 16 GIVING WS-HI-NIBBLE
030200         REMAINDER WS-LO-NIBBLE.
030300     ADD 1 TO WS-HI-NIBBLE.
030400     ADD 1 TO WS-LO-NIBBLE.
030500     COMPUTE WS-CHAR-POS = ((WS-SLOT-IDX - 1) * 2) + 1.
030600     MOVE HEX-DIGIT-ENTRY (WS-HI-NIBBLE)
030700         TO HSH-STATE-HASH-OUT (WS-CHAR-POS:1).
030800     ADD 1 TO WS-CHAR-POS.
030900     MOVE HEX-DIGIT-ENTRY (WS-LO-NIBBLE)
031000         TO HSH-STATE-HASH-OUT (WS-CHAR-POS:1).
031100 310-EXIT.
031200     EXIT.
