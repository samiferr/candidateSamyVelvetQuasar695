000100******************************************************************
000200*    COPYBOOK    -  LKRRSV
000300*    DESCRIPTION  -  VSAM RECORD LAYOUT FOR THE RESERVATION
000400*                    READ-MODEL, KEYED BY RSV-RESERVATION-ID.
000500*    MAINTENANCE  -
000600*      010496JS  ORIGINAL COPYBOOK
000700*      070200RD  ADDED RSV-STATUS-1CHAR REDEFINES BELOW FOR THE
000800*                COMPACT ONE-CHARACTER DISPOSITION CODE PRINTED
000900*                ON THE CONTROL REPORT DETAIL LINE
001000******************************************************************
001100 01  RESERVATION-REC.
001200     05  RSV-RESERVATION-ID        PIC X(44).
001300     05  RSV-LOCKER-ID             PIC X(44).
001400     05  RSV-COMPARTMENT-ID        PIC X(44).
001500     05  RSV-STATUS                PIC X(10).
001600         88  RSV-CREATED             VALUE "CREATED".
001700         88  RSV-DEPOSITED           VALUE "DEPOSITED".
001800         88  RSV-PICKED-UP           VALUE "PICKED-UP".
001900         88  RSV-EXPIRED             VALUE "EXPIRED".
002000     05  RSV-STATUS-1CHAR REDEFINES RSV-STATUS
002100                                   PIC X(01).
002200     05  FILLER                    PIC X(20).
