000100******************************************************************
000200*    COPYBOOK    -  LKRABN
000300*    DESCRIPTION  -  ABEND DIAGNOSTIC RECORD.  WRITTEN TO SYSOUT
000400*                    IMMEDIATELY BEFORE A JOB STEP FORCES ITSELF
000500*                    DOWN.  ZERO-VAL/ONE-VAL ARE THE OPERANDS OF
000600*                    THE DIVIDE-BY-ZERO USED TO GET A CLEAN 0C7
000700*                    ABEND WITH THE PARAGRAPH NAME AND REASON
000800*                    ALREADY ON SYSOUT.
000900*    MAINTENANCE  -
001000*      010496JS  ORIGINAL COPYBOOK, CARRIED FORWARD FROM THE
001100*                PATIENT-BILLING ABEND-HANDLING CONVENTION
001200*      022698RD  WIDENED ABEND-REASON TO X(50) - SEVERAL LOCKER-
001300*                NET MESSAGES WERE TRUNCATING AT 40
001400******************************************************************
001500 01  ABEND-REC.
001600     05  PARA-NAME                 PIC X(32).
001700     05  ABEND-REASON              PIC X(50).
001800     05  EXPECTED-VAL              PIC X(10).
001900     05  ACTUAL-VAL                PIC X(10).
002000     05  FILLER                    PIC X(28).
002100
002200 01  ZERO-VAL                      PIC S9(1) COMP VALUE 0.
002300 01  ONE-VAL                       PIC S9(1) COMP VALUE 1.
