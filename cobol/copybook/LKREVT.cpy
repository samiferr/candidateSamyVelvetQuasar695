000100******************************************************************
000200*    COPYBOOK    -  LKREVT
000300*    DESCRIPTION  -  LAYOUT OF ONE EVENT RECORD FLOWING ON THE
000400*                    LOCKER-NETWORK EVENT TRANSACTION FILE AND
000500*                    ON THE EVENT-LOG FILE OF RECORD.  THE SAME
000600*                    LAYOUT SERVES BOTH FILES -- THE LOG IS
000700*                    SIMPLY THE APPEND-ONLY HISTORY OF EVERY
000800*                    RECORD THAT EVER ARRIVED ON THE TRANSACTION
000900*                    FILE.
001000*    MAINTENANCE  -
001100*      010496JS  ORIGINAL COPYBOOK FOR EVTINGT/EVTRBLD PROJECT
001200*      031402RD  ADDED EVT-EVENT-TYPE 88-LEVELS PER LOCKER-NET
001300*                REQUIREMENTS REVIEW
001400*      090805LM  WIDENED PAY-COMPARTMENT-ID/PAY-RESERVATION-ID
001500*                TO X(44) - OBSERVED VALUES EXCEEDED X(40)
001600******************************************************************
001700 01  EVENT-RECORD.
001800     05  EVT-EVENT-ID              PIC X(36).
001900     05  EVT-OCCURRED-AT           PIC X(26).
002000     05  EVT-LOCKER-ID             PIC X(44).
002100     05  EVT-EVENT-TYPE            PIC X(24).
002200         88  EVT-COMPARTMENT-REGISTERED
002300                                  VALUE "CompartmentRegistered".
002400         88  EVT-RESERVATION-CREATED
002500                                  VALUE "ReservationCreated".
002600         88  EVT-PARCEL-DEPOSITED  VALUE "ParcelDeposited".
002700         88  EVT-PARCEL-PICKED-UP  VALUE "ParcelPickedUp".
002800         88  EVT-RESERVATION-EXPIRED
002900                                  VALUE "ReservationExpired".
003000         88  EVT-FAULT-REPORTED    VALUE "FaultReported".
003100         88  EVT-FAULT-CLEARED     VALUE "FaultCleared".
003200         88  EVT-TYPE-KNOWN
003300                            VALUES "CompartmentRegistered",
003400                                   "ReservationCreated",
003500                                   "ParcelDeposited",
003600                                   "ParcelPickedUp",
003700                                   "ReservationExpired",
003800                                   "FaultReported",
003900                                   "FaultCleared".
004000     05  EVT-PAYLOAD.
004100         10  PAY-COMPARTMENT-ID    PIC X(44).
004200         10  PAY-RESERVATION-ID    PIC X(44).
004300         10  PAY-SEVERITY-X        PIC X(02).
004400*        ALTERNATE NUMERIC VIEW OF THE SEVERITY SUB-FIELD --
004500*        USED BY THE PROJECTOR TO EDIT SEVERITY AS AN INTEGER
004600*        WITHOUT DISTURBING THE TEXT FORM CARRIED ON THE LOG
004700         10  PAY-SEVERITY-N REDEFINES PAY-SEVERITY-X
004800                                   PIC 9(02).
004900         10  PAY-FAULT-EVENT-ID    PIC X(36).
005000     05  FILLER                    PIC X(44).
