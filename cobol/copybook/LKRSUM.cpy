000100******************************************************************
000200*    COPYBOOK    -  LKRSUM
000300*    DESCRIPTION  -  VSAM RECORD LAYOUT FOR THE LOCKER SUMMARY
000400*                    READ-MODEL, KEYED BY SUM-LOCKER-ID.  ONE
000500*                    RECORD PER LOCKER IN THE NETWORK.
000600*    MAINTENANCE  -
000700*      010496JS  ORIGINAL COPYBOOK
000800*      052698RD  ADDED SUM-STATE-HASH FOLLOWING THE STATE-HASH
000900*                REQUIREMENT FROM THE PROJECTOR REDESIGN
001000*      112301LM  SPLIT SUM-STATE-HASH INTO TWO HALVES BELOW FOR
001100*                THE OPERATOR DUMP LISTING - EASIER TO READ ON
001200*                AN 80-COLUMN SCREEN
001300******************************************************************
001400 01  LOCKER-SUMMARY-REC.
001500     05  SUM-LOCKER-ID             PIC X(44).
001600     05  SUM-COMPARTMENT-COUNT     PIC S9(9) COMP.
001700     05  SUM-ACTIVE-RESERVATIONS   PIC S9(9) COMP.
001800     05  SUM-DEGRADED-COMPTS       PIC S9(9) COMP.
001900     05  SUM-STATE-HASH            PIC X(64).
002000     05  SUM-STATE-HASH-HALVES REDEFINES SUM-STATE-HASH.
002100         10  SUM-HASH-FIRST-HALF   PIC X(32).
002200         10  SUM-HASH-LAST-HALF    PIC X(32).
002300     05  FILLER                    PIC X(20).
