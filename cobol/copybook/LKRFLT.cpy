000100******************************************************************
000200*    COPYBOOK    -  LKRFLT
000300*    DESCRIPTION  -  VSAM RECORD LAYOUT FOR THE FAULT LEDGER
000400*                    READ-MODEL, KEYED BY FLT-FAULT-EVENT-ID
000500*                    (THE EVENT-ID OF THE FaultReported EVENT
000600*                    THAT OPENED THE FAULT).
000700*    MAINTENANCE  -
000800*      010496JS  ORIGINAL COPYBOOK
000900*      081799RD  ADDED FLT-SEVERITY-EDIT REDEFINES BELOW SO THE
001000*                CONTROL REPORT DOES NOT HAVE TO UNPACK THE
001100*                COMP FIELD ITSELF
001200******************************************************************
001300 01  FAULT-REC.
001400     05  FLT-FAULT-EVENT-ID        PIC X(36).
001500     05  FLT-LOCKER-ID             PIC X(44).
001600     05  FLT-COMPARTMENT-ID        PIC X(44).
001700     05  FLT-SEVERITY              PIC S9(02) COMP.
001800     05  FLT-SEVERITY-EDIT REDEFINES FLT-SEVERITY
001900                                   PIC 99.
002000     05  FLT-CLEARED-FLAG          PIC X(01).
002100         88  FLT-CLEARED             VALUE "Y".
002200         88  FLT-NOT-CLEARED         VALUE "N".
002300     05  FLT-CLEARED-BY-EVENT-ID   PIC X(36).
002400     05  FILLER                    PIC X(20).
