000100******************************************************************
000200*    COPYBOOK    -  LKRCMP
000300*    DESCRIPTION  -  VSAM RECORD LAYOUT FOR THE COMPARTMENT
000400*                    READ-MODEL, KEYED BY THE COMPOSITE OF
000500*                    CMP-LOCKER-ID + CMP-COMPARTMENT-ID.
000600*    MAINTENANCE  -
000700*      010496JS  ORIGINAL COPYBOOK
000800*      061799RD  ADDED CMP-STATUS-CODE REDEFINES BELOW FOR THE
000900*                DEGRADED/FAULTY COMBINATION USED BY THE
001000*                CONTROL REPORT
001100******************************************************************
001200 01  COMPARTMENT-REC.
001300     05  CMP-KEY.
001400         10  CMP-LOCKER-ID         PIC X(44).
001500         10  CMP-COMPARTMENT-ID    PIC X(44).
001600     05  CMP-STATUS-FLAGS.
001700         10  CMP-DEGRADED-FLAG     PIC X(01).
001800             88  CMP-DEGRADED        VALUE "Y".
001900             88  CMP-NOT-DEGRADED    VALUE "N".
002000         10  CMP-FAULTY-FLAG       PIC X(01).
002100             88  CMP-FAULTY          VALUE "Y".
002200             88  CMP-NOT-FAULTY      VALUE "N".
002300     05  CMP-STATUS-CODE REDEFINES CMP-STATUS-FLAGS
002400                                   PIC X(02).
002500         88  CMP-CLEAN               VALUE "NN".
002600         88  CMP-DEGRADED-ONLY       VALUE "YN".
002700         88  CMP-FAULTY-ONLY         VALUE "NY".
002800         88  CMP-DEGRADED-AND-FAULTY VALUE "YY".
002900     05  CMP-ACTIVE-RESERVATION-ID  PIC X(44).
003000         88  CMP-NO-ACTIVE-RESERVATION VALUE SPACES.
003100     05  FILLER                    PIC X(20).
