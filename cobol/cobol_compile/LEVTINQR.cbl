000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*REMARKS.
000400*    PROGRAM-ID. LEVTINQR
000500*
000600*    BATCH INQUIRY STEP FOR THE LOCKER NETWORK.  READS A REQUEST
000700*    TRANSACTION FILE (INQREQ) - ONE RECORD PER QUESTION AN
000800*    OPERATOR OR AN UPSTREAM JOB WANTS ANSWERED - AND WRITES ONE
000900*    ANSWER LINE PER REQUEST TO THE CONTROL REPORT.  THREE KINDS
001000*    OF REQUEST ARE SUPPORTED -
001100*      LOCKERSUM  - THE FULL LOCKER SUMMARY (COMPARTMENT COUNT,
001200*                   ACTIVE RESERVATIONS, DEGRADED COMPARTMENTS,
001300*                   STATE HASH) FOR ONE LOCKER-ID
001400*      COMPTSTAT  - DEGRADED FLAG AND ACTIVE RESERVATION-ID FOR
001500*                   ONE LOCKER-ID/COMPARTMENT-ID PAIR
001600*      RSVNSTAT   - CURRENT STATUS FOR ONE RESERVATION-ID
001700*    A REQUEST FOR A LOCKER, COMPARTMENT OR RESERVATION NOT ON
001800*    FILE PRINTS NOT-FOUND RATHER THAN ABENDING - THIS STEP IS
001900*    READ-ONLY AND MUST NEVER STOP THE OVERNIGHT SCHEDULE.
002000*
002100*    THIS PROGRAM OPENS THE THREE READ-MODEL CLUSTERS ITSELF,
002200*    INPUT ONLY, RANDOM ACCESS BY KEY - IT NEVER RUNS WHILE
002300*    LEVTINGT OR LEVTRBLD HAVE THEM OPEN FOR UPDATE.
002400*
002500*    CHANGE LOG
002600*      062595JS  ORIGINAL PROGRAM
002700*      042399RD  Y2K REVIEW - WS-RUN-DATE IS DISPLAY-ONLY ON THE
002800*                REPORT HEADING, NO CHANGES REQUIRED
002900*      051901LM  COMPTSTAT NOW CHECKS THE LOCKER SUMMARY FIRST -
003000*                A COMPARTMENT ID TYPED AGAINST THE WRONG LOCKER
003100*                WAS COMING BACK NOT-FOUND FOR THE WRONG REASON
003200*      092603RD  ADDED WS-RUN-DATE-BYTES AND WS-REQUESTS-READ-
003300*                BYTES REDEFINES BELOW FOR THE OPERATOR DUMP
003400*                SNAPSHOT
003500*      031710JS  MOVED WS-RUN-DATE AND MORE-INQ-SW OUT OF MISC-
003600*                FIELDS TO STANDALONE 77-LEVEL ENTRIES - MATCHES
003700*                THE LONE RUN-DATE/LOOP-SWITCH CONVENTION USED
003800*                ACROSS THE REST OF THE LOCKER-NET SUITE
003900*      031710JS  HEADING LINE NOW ADVANCES TO THE TOP OF THE FORM
004000*                (C01) RATHER THAN PRINTING WHEREVER THE CARRIAGE
004100*                HAPPENED TO BE - SAME FIX APPLIED TO LEVTINGT
004200*                AND LEVTRBLD, TICKET LKR-0512
004300******************************************************************
004400 PROGRAM-ID.  LEVTINQR.
004500 AUTHOR. R DIETRICH.
004600 INSTALLATION. LOCKSTREAM DATA CENTER.
004700 DATE-WRITTEN. 06/25/95.
004800 DATE-COMPILED. 06/25/95.
004900 SECURITY. NON-CONFIDENTIAL.
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT INQREQ
006000            ASSIGN       TO INQREQ
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS INQREQ-STATUS.
006300
006400     SELECT RESULTS
006500            ASSIGN       TO RESULTS
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS RESULTS-STATUS.
006800
006900     SELECT LOCKSUM
007000            ASSIGN       TO LOCKSUM
007100            ORGANIZATION IS INDEXED
007200            ACCESS MODE  IS RANDOM
007300            RECORD KEY   IS SUM-KEY-FD
007400            FILE STATUS  IS LOCKSUM-STATUS.
007500
007600     SELECT LOCKCMPT
007700            ASSIGN       TO LOCKCMPT
007800            ORGANIZATION IS INDEXED
007900            ACCESS MODE  IS RANDOM
008000            RECORD KEY   IS CMP-KEY-FD
008100            FILE STATUS  IS LOCKCMPT-STATUS.
008200
008300     SELECT LOCKRSVN
008400            ASSIGN       TO LOCKRSVN
008500            ORGANIZATION IS INDEXED
008600            ACCESS MODE  IS RANDOM
008700            RECORD KEY   IS RSV-KEY-FD
008800            FILE STATUS  IS LOCKRSVN-STATUS.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200*    ONE INQREQ RECORD IS ONE QUESTION - INQ-FUNCTION SELECTS
009300*    WHICH OF THE THREE LOOKUPS BELOW APPLIES, AND ONLY THE KEY
009400*    FIELDS THAT LOOKUP NEEDS ARE EXPECTED TO BE POPULATED.
009500*    THIS FD RECORD IS DELIBERATELY FLAT - NO REDEFINES PER
009600*    FUNCTION - SINCE THE UPSTREAM JOB THAT BUILDS INQREQ NEVER
009700*    KNOWS IN ADVANCE WHICH OF THE THREE KEY FIELDS A GIVEN
009800*    OPERATOR REQUEST WILL NEED, SO ALL THREE ARE CARRIED ON
009900*    EVERY RECORD AND THE UNUSED TWO ARE LEFT BLANK.
010000 FD  INQREQ
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 160 CHARACTERS
010400     DATA RECORD IS INQREQ-REC.
010500 01  INQREQ-REC.
010600*    EIGHT-BYTE FUNCTION CODE, LEFT-JUSTIFIED, MATCHING ONE OF
010700*    THE THREE 88-LEVELS BELOW - SEE 100-MAINLINE FOR THE
010800*    EVALUATE THAT DISPATCHES ON IT.
010900     05  INQ-FUNCTION              PIC X(08).
011000*        FULL LOCKER SUMMARY REQUEST - USES INQ-LOCKER-ID ONLY.
011100         88  INQ-LOCKER-SUMMARY       VALUE "LOCKERSUM".
011200*        SINGLE-COMPARTMENT REQUEST - USES INQ-LOCKER-ID AND
011300*        INQ-COMPARTMENT-ID TOGETHER.
011400         88  INQ-COMPARTMENT-STATUS   VALUE "COMPTSTAT".
011500*        SINGLE-RESERVATION REQUEST - USES INQ-RESERVATION-ID
011600*        ONLY.
011700         88  INQ-RESERVATION-STATUS   VALUE "RSVNSTAT".
011800*    ONLY POPULATED WHEN INQ-FUNCTION IS LOCKERSUM OR COMPTSTAT.
011900     05  INQ-LOCKER-ID             PIC X(44).
012000*    ONLY POPULATED WHEN INQ-FUNCTION IS COMPTSTAT.
012100     05  INQ-COMPARTMENT-ID        PIC X(44).
012200*    ONLY POPULATED WHEN INQ-FUNCTION IS RSVNSTAT.
012300     05  INQ-RESERVATION-ID        PIC X(44).
012400*    RESERVED FOR FUTURE INQUIRY TYPES - UNUSED TODAY.
012500     05  FILLER                    PIC X(20).
012600
012700 FD  RESULTS
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 200 CHARACTERS
013100     DATA RECORD IS RESULTS-REC.
013200*    ONE PHYSICAL RECORD SHARED BY THE HEADING LINE AND ALL
013300*    THREE ANSWER-LINE LAYOUTS BELOW - EACH IS MOVED IN WHOLE
013400*    ONTO THIS AREA IMMEDIATELY BEFORE THE WRITE.
013500 01  RESULTS-REC                   PIC X(200).
013600
013700*    THE FD RECORD FOR EACH READ-MODEL CLUSTER BELOW CARRIES ONLY
013800*    THE KEY - THE FULL FIELD LAYOUT LIVES IN THE COPYBOOK'S OWN
013900*    01-LEVEL (LKRSUM/LKRCMP/LKRRSV), READ INTO VIA "READ ... INTO"
014000*    SO THE KEY-ONLY FD RECORD NEVER HAS TO BE PICKED APART BY HAND.
014100 FD  LOCKSUM
014200     RECORD CONTAINS 140 CHARACTERS
014300     DATA RECORD IS LOCKSUM-REC.
014400 01  LOCKSUM-REC.
014500     05  SUM-KEY-FD                PIC X(44).
014600     05  FILLER                    PIC X(96).
014700
014800 FD  LOCKCMPT
014900     RECORD CONTAINS 154 CHARACTERS
015000     DATA RECORD IS LOCKCMPT-REC.
015100 01  LOCKCMPT-REC.
015200*    LOCKER-ID + COMPARTMENT-ID CONCATENATED, BUILT BY MOVING
015300*    CMP-KEY (SEE LKRCMP) OVER THIS AREA BEFORE THE RANDOM READ.
015400     05  CMP-KEY-FD                PIC X(88).
015500     05  FILLER                    PIC X(66).
015600
015700 FD  LOCKRSVN
015800     RECORD CONTAINS 162 CHARACTERS
015900     DATA RECORD IS LOCKRSVN-REC.
016000 01  LOCKRSVN-REC.
016100     05  RSV-KEY-FD                PIC X(44).
016200     05  FILLER                    PIC X(118).
016300
016400 WORKING-STORAGE SECTION.
016500 01  FILE-STATUS-CODES.
016600*    INQREQ-STATUS IS TESTED VIA THE READ ... AT END CLAUSES
016700*    BELOW, NOT VIA ITS OWN 88 - NO-MORE-INQ-RECS IS CARRIED FOR
016800*    CONSISTENCY WITH THE OTHER STEPS IN THE SUITE.
016900     05  INQREQ-STATUS             PIC X(2).
017000         88  NO-MORE-INQ-RECS         VALUE "10".
017100*    NEVER TESTED - THIS STEP NEVER RETRIES A FAILED WRITE, IT
017200*    SIMPLY LETS A BAD RESULTS-STATUS SURFACE AS A JCL ABEND.
017300     05  RESULTS-STATUS            PIC X(2).
017400*    "00" MEANS THE RANDOM READ MATCHED - TESTED BY EVERY ONE OF
017500*    THE THREE LOOKUP PARAGRAPHS BELOW, NEVER BY FILE-STATUS TEXT.
017600     05  LOCKSUM-STATUS            PIC X(2).
017700         88  SUM-RECORD-FOUND         VALUE "00".
017800     05  LOCKCMPT-STATUS           PIC X(2).
017900         88  CMP-RECORD-FOUND         VALUE "00".
018000     05  LOCKRSVN-STATUS           PIC X(2).
018100         88  RSV-RECORD-FOUND         VALUE "00".
018200
018300*    RUN DATE FOR THE REPORT HEADING AND THE ONE LOOP SWITCH THAT
018400*    DRIVES THE REQUEST-BY-REQUEST SCAN BELOW - STANDALONE 77s,
018500*    SAME CONVENTION AS THE REST OF THE SUITE.
018600 77  WS-RUN-DATE                   PIC 9(6).
018700 77  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
018800     05  WS-RUN-YY                 PIC 99.
018900     05  WS-RUN-MM                 PIC 99.
019000     05  WS-RUN-DD                 PIC 99.
019100*    RAW-BYTES VIEW FOR THE OPERATOR DUMP SNAPSHOT.
019200 77  WS-RUN-DATE-BYTES REDEFINES WS-RUN-DATE
019300                                         PIC X(06).
019400 77  MORE-INQ-SW                   PIC X(01) VALUE "Y".
019500     88  MORE-INQ-RECS                VALUE "Y".
019600
019700 01  COUNTERS-AND-ACCUMULATORS.
019800*    COMP - BUMPED ONCE PER REQUEST READ FROM INQREQ, WHICH ON A
019900*    BUSY OVERNIGHT CAN RUN TO SEVERAL THOUSAND RECORDS.
020000     05  WS-REQUESTS-READ          PIC S9(9) COMP.
020100     05  WS-REQUESTS-READ-BYTES REDEFINES
020200                                   WS-REQUESTS-READ
020300                                         PIC X(04).
020400*    ONE OF THESE TWO IS BUMPED BY EVERY ONE OF THE THREE LOOKUP
020500*    PARAGRAPHS BELOW - TOGETHER THEY MUST ALWAYS EQUAL
020600*    WS-REQUESTS-READ, WHICH THE OPERATOR CHECKS AT END OF JOB.
020700     05  WS-REQUESTS-FOUND         PIC S9(9) COMP.
020800     05  WS-REQUESTS-NOT-FOUND     PIC S9(9) COMP.
020900
021000** VSAM FILE - LOCKER SUMMARY READ MODEL
021100*    CARRIES LKR-SUM-LOCKER-ID (THE RECORD KEY) PLUS THE ROLLED-UP
021200*    COMPARTMENT COUNT, ACTIVE-RESERVATION COUNT, DEGRADED COUNT
021300*    AND 32-BYTE STATE HASH THAT 200-LOCKER-SUMMARY-RTN BELOW
021400*    ECHOES STRAIGHT ONTO THE LOCKER-SUMMARY-LINE.
021500 COPY LKRSUM.
021600** VSAM FILE - COMPARTMENT READ MODEL
021700*    KEYED ON THE LOCKER-ID/COMPARTMENT-ID PAIR - 300-COMPARTMENT-
021800*    STATUS-RTN BELOW BUILDS THAT CONCATENATED KEY BEFORE THE
021900*    RANDOM READ, SINCE A COMPARTMENT ID ALONE IS NOT UNIQUE
022000*    ACROSS DIFFERENT LOCKERS.
022100 COPY LKRCMP.
022200** VSAM FILE - RESERVATION READ MODEL
022300*    KEYED ON RESERVATION-ID ALONE, WHICH UNLIKE THE COMPARTMENT
022400*    KEY ABOVE IS GLOBALLY UNIQUE - 400-RESERVATION-STATUS-RTN
022500*    NEEDS NO PARENT-LOCKER CONCATENATION BEFORE ITS READ.
022600 COPY LKRRSV.
022700
022800*    PRINTED ONCE, AT THE TOP OF THE FORM, BEFORE THE FIRST
022900*    ANSWER LINE - CARRIES ONLY THE RUN DATE SINCE THIS STEP HAS
023000*    NO OTHER CONTROL BREAK TO REPORT.
023100 01  HEADING-LINE-1.
023200     05  FILLER                    PIC X(30)
023300                    VALUE "LOCKSTREAM INQUIRY REPORT - RU".
023400     05  FILLER                    PIC X(02) VALUE "N ".
023500*    MOVED FROM WS-RUN-DATE IN 000-HOUSEKEEPING BELOW.
023600     05  HDG-RUN-DATE              PIC 9(6).
023700     05  FILLER                    PIC X(162) VALUE SPACES.
023800
023900*    ANSWER LINE FOR A LOCKERSUM REQUEST - THE THREE COUNTS AND
024000*    THE STATE HASH ARE THE SAME FOUR VALUES CARRIED ON THE
024100*    LOCKER SUMMARY READ MODEL (LKRSUM), UNCHANGED HERE SINCE
024200*    THIS STEP NEVER RECOMPUTES ANYTHING - IT ONLY REPORTS WHAT
024300*    THE PROJECTOR (LEVTPRJT) ALREADY STORED.
024400 01  LOCKER-SUMMARY-LINE.
024500     05  FILLER                    PIC X(15)
024600                    VALUE "LOCKER-SUMMARY ".
024700     05  LSL-LOCKER-ID             PIC X(44).
024800     05  FILLER                    PIC X(02) VALUE SPACES.
024900*    NUMBER OF COMPARTMENTS REGISTERED UNDER THIS LOCKER.
025000     05  LSL-COMPT-COUNT           PIC ZZZ,ZZ9.
025100     05  FILLER                    PIC X(02) VALUE SPACES.
025200*    COMPARTMENTS CURRENTLY HOLDING AN ACTIVE RESERVATION.
025300     05  LSL-ACTIVE-RSVS           PIC ZZZ,ZZ9.
025400     05  FILLER                    PIC X(02) VALUE SPACES.
025500*    COMPARTMENTS WITH AN UNCLEARED FAULT ON FILE.
025600     05  LSL-DEGRADED-CNT          PIC ZZZ,ZZ9.
025700     05  FILLER                    PIC X(02) VALUE SPACES.
025800*    64-HEX-DIGIT STATE HASH COMPUTED BY LEVTHASH WHEN THE
025900*    SUMMARY WAS LAST STORED - BLANK IF THE LOCKER IS NOT FOUND.
026000     05  LSL-STATE-HASH            PIC X(64).
026100     05  FILLER                    PIC X(02) VALUE SPACES.
026200*    "FOUND" OR "NOT-FOUND" - SEE 200-LOCKER-SUMMARY-RTN BELOW.
026300     05  LSL-DISPOSITION           PIC X(09).
026400     05  FILLER                    PIC X(37) VALUE SPACES.
026500
026600*    ANSWER LINE FOR A COMPTSTAT REQUEST - DEGRADED-FLAG AND
026700*    ACTIVE-RSV-ID ARE COPIED STRAIGHT FROM THE COMPARTMENT READ
026800*    MODEL (LKRCMP) WHEN BOTH THE PARENT LOCKER AND THE
026900*    COMPARTMENT ITSELF ARE ON FILE.
027000 01  COMPARTMENT-STATUS-LINE.
027100     05  FILLER                    PIC X(15)
027200                    VALUE "COMPT-STATUS   ".
027300     05  CSL-LOCKER-ID             PIC X(44).
027400     05  FILLER                    PIC X(02) VALUE SPACES.
027500     05  CSL-COMPARTMENT-ID        PIC X(44).
027600     05  FILLER                    PIC X(02) VALUE SPACES.
027700*    "Y" OR "N" - WHETHER AN UNCLEARED FAULT IS ON FILE FOR THIS
027800*    COMPARTMENT.
027900     05  CSL-DEGRADED-FLAG         PIC X(01).
028000     05  FILLER                    PIC X(02) VALUE SPACES.
028100*    BLANK IF THE COMPARTMENT HAS NO ACTIVE RESERVATION RIGHT
028200*    NOW, OTHERWISE THE RESERVATION-ID HOLDING IT.
028300     05  CSL-ACTIVE-RSV-ID         PIC X(44).
028400     05  FILLER                    PIC X(02) VALUE SPACES.
028500*    "FOUND" OR "NOT-FOUND" - SEE 300-COMPARTMENT-STATUS-RTN.
028600     05  CSL-DISPOSITION           PIC X(09).
028700     05  FILLER                    PIC X(35) VALUE SPACES.
028800
028900*    ANSWER LINE FOR AN RSVNSTAT REQUEST - RSL-STATUS IS THE
029000*    RESERVATION'S CURRENT STATUS (E.G. ACTIVE, COMPLETED,
029100*    EXPIRED) EXACTLY AS STORED ON THE RESERVATION READ MODEL
029200*    (LKRRSV) BY THE PROJECTOR.
029300 01  RESERVATION-STATUS-LINE.
029400     05  FILLER                    PIC X(15)
029500                    VALUE "RSVN-STATUS    ".
029600     05  RSL-RESERVATION-ID        PIC X(44).
029700     05  FILLER                    PIC X(02) VALUE SPACES.
029800     05  RSL-STATUS                PIC X(10).
029900     05  FILLER                    PIC X(02) VALUE SPACES.
030000*    "FOUND" OR "NOT-FOUND" - SEE 400-RESERVATION-STATUS-RTN.
030100     05  RSL-DISPOSITION           PIC X(09).
030200     05  FILLER                    PIC X(118) VALUE SPACES.
030300
030400 PROCEDURE DIVISION.
030500*    ONE PASS THROUGH INQREQ, ONE ANSWER LINE PER REQUEST - NO
030600*    DUPLICATE CHECK AND NO STATE UPDATE OF ANY KIND, SINCE THIS
030700*    STEP ONLY OPENS THE THREE READ MODELS INPUT.
030800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030900     PERFORM 100-MAINLINE THRU 100-EXIT
031000         UNTIL NOT MORE-INQ-RECS.
031100     PERFORM 900-CLEANUP THRU 900-EXIT.
031200     MOVE ZERO TO RETURN-CODE.
031300     GOBACK.
031400
031500 000-HOUSEKEEPING.
031600*    THE THREE READ MODELS ARE OPENED INPUT/RANDOM HERE - THIS
031700*    STEP NEVER WRITES TO ANY OF THEM, ONLY LEVTPRJT DOES THAT.
031800     DISPLAY "******** BEGIN JOB LEVTINQR ********".
031900     ACCEPT WS-RUN-DATE FROM DATE.
032000     OPEN INPUT INQREQ, LOCKSUM, LOCKCMPT, LOCKRSVN.
032100     OPEN OUTPUT RESULTS.
032200*    ZERO THE THREE COUNTERS ONCE, AT THE TOP OF THE RUN, SO A
032300*    RESTARTED STEP NEVER CARRIES OVER A PRIOR ATTEMPT'S TOTALS.
032400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
032500     MOVE WS-RUN-DATE TO HDG-RUN-DATE.
032600*    ADVANCE TO THE TOP OF THE FORM (C01) SO THE INQUIRY REPORT
032700*    NEVER SHARES A PAGE WITH WHATEVER STEP RAN BEFORE IT.
032800     WRITE RESULTS-REC FROM HEADING-LINE-1
032900         AFTER ADVANCING TOP-OF-FORM.
033000
033100     READ INQREQ
033200         AT END
033300             MOVE "N" TO MORE-INQ-SW
033400     END-READ.
033500 000-EXIT.
033600     EXIT.
033700
033800 100-MAINLINE.
033900*    INQ-FUNCTION NOT MATCHING ANY OF THE THREE 88-LEVELS FALLS TO
034000*    WHEN OTHER AND IS SILENTLY SKIPPED - A MALFORMED REQUEST
034100*    RECORD MUST NOT STOP THE REST OF THE BATCH FROM ANSWERING.
034200*    NOTE THAT WS-REQUESTS-READ IS BUMPED BEFORE THE EVALUATE, SO
034300*    A WHEN-OTHER RECORD STILL COUNTS AGAINST IT BUT AGAINST
034400*    NEITHER WS-REQUESTS-FOUND NOR WS-REQUESTS-NOT-FOUND - THE
034500*    OPERATOR'S 900-CLEANUP BALANCING CHECK IS EXPECTED TO CATCH
034600*    THAT MISMATCH IF A BAD FUNCTION CODE EVER SLIPS THROUGH.
034700     ADD 1 TO WS-REQUESTS-READ.
034800     EVALUATE TRUE
034900*        FULL LOCKER SUMMARY - SEE 200-LOCKER-SUMMARY-RTN BELOW.
035000         WHEN INQ-LOCKER-SUMMARY
035100             PERFORM 200-LOCKER-SUMMARY-RTN THRU 200-EXIT
035200*        SINGLE COMPARTMENT - SEE 300-COMPARTMENT-STATUS-RTN.
035300         WHEN INQ-COMPARTMENT-STATUS
035400             PERFORM 300-COMPARTMENT-STATUS-RTN THRU 300-EXIT
035500*        SINGLE RESERVATION - SEE 400-RESERVATION-STATUS-RTN.
035600         WHEN INQ-RESERVATION-STATUS
035700             PERFORM 400-RESERVATION-STATUS-RTN THRU 400-EXIT
035800*        UNRECOGNIZED FUNCTION CODE - NO ANSWER LINE IS WRITTEN.
035900         WHEN OTHER
036000             CONTINUE
036100     END-EVALUATE.
036200
036300*    PRIME THE NEXT REQUEST FOR THE PERFORM ... UNTIL TEST IN THE
036400*    MAINLINE PARAGRAPH ABOVE.
036500     READ INQREQ
036600         AT END
036700             MOVE "N" TO MORE-INQ-SW
036800     END-READ.
036900 100-EXIT.
037000     EXIT.
037100
037200*----------------------------------------------------------------
037300*    200 - LOCKER-SUMMARY(locker-id)
037400*    STRAIGHT RANDOM READ ON LOCKSUM - NOT-FOUND ZEROES OUT THE
037500*    THREE COUNTS AND BLANKS THE HASH RATHER THAN LEAVING WHATEVER
037600*    WAS LEFT IN WORKING-STORAGE FROM THE PRIOR REQUEST.
037700*    THIS IS THE ONLY ONE OF THE THREE LOOKUPS THAT NEEDS JUST
037800*    ONE RANDOM READ - THE LOCKER SUMMARY RECORD ALREADY CARRIES
037900*    EVERYTHING THE ANSWER LINE NEEDS, SO THERE IS NO SECOND
038000*    FILE TO CONSULT THE WAY COMPTSTAT MUST CONSULT LOCKCMPT.
038100*----------------------------------------------------------------
038200 200-LOCKER-SUMMARY-RTN.
038300*    THE LOCKER SUMMARY CLUSTER IS KEYED BY LOCKER-ID ALONE.
038400     MOVE INQ-LOCKER-ID TO SUM-KEY-FD.
038500     READ LOCKSUM INTO LOCKER-SUMMARY-REC.
038600*    ECHO THE REQUESTED ID ONTO THE ANSWER LINE REGARDLESS OF
038700*    WHETHER IT WAS FOUND, SO A NOT-FOUND LINE STILL IDENTIFIES
038800*    WHICH LOCKER-ID CAME BACK EMPTY.
038900     MOVE INQ-LOCKER-ID TO LSL-LOCKER-ID.
039000     IF SUM-RECORD-FOUND
039100*        COPY THE FOUR STORED SUMMARY VALUES STRAIGHT ACROSS -
039200*        NOTHING IS RECALCULATED HERE.
039300         MOVE SUM-COMPARTMENT-COUNT TO LSL-COMPT-COUNT
039400         MOVE SUM-ACTIVE-RESERVATIONS TO LSL-ACTIVE-RSVS
039500         MOVE SUM-DEGRADED-COMPTS TO LSL-DEGRADED-CNT
039600         MOVE SUM-STATE-HASH TO LSL-STATE-HASH
039700         MOVE "FOUND" TO LSL-DISPOSITION
039800         ADD 1 TO WS-REQUESTS-FOUND
039900     ELSE
040000*        NO LOCKER SUMMARY ON FILE - ZERO THE COUNTS AND BLANK
040100*        THE HASH RATHER THAN LEAVING PRIOR-REQUEST GARBAGE.
040200         MOVE ZERO TO LSL-COMPT-COUNT, LSL-ACTIVE-RSVS,
040300                      LSL-DEGRADED-CNT
040400         MOVE SPACES TO LSL-STATE-HASH
040500         MOVE "NOT-FOUND" TO LSL-DISPOSITION
040600         ADD 1 TO WS-REQUESTS-NOT-FOUND
040700     END-IF.
040800     WRITE RESULTS-REC FROM LOCKER-SUMMARY-LINE.
040900 200-EXIT.
041000     EXIT.
041100
041200*----------------------------------------------------------------
041300*    300 - COMPARTMENT-STATUS(locker-id, compartment-id)
041400*    NOT-FOUND IF EITHER THE LOCKER OR THE COMPARTMENT IS
041500*    MISSING - THE LOCKER IS CHECKED FIRST (TICKET LKR-0501),
041600*    SO A COMPARTMENT-ID THAT EXISTS UNDER A DIFFERENT LOCKER
041700*    STILL COMES BACK NOT-FOUND INSTEAD OF FALSELY MATCHING.
041800*    ONLY WHEN THE PARENT LOCKER IS ON FILE DO WE GO ON TO
041900*    READ LOCKCMPT FOR THE DEGRADED FLAG AND ACTIVE RESERVATION.
042000*----------------------------------------------------------------
042100 300-COMPARTMENT-STATUS-RTN.
042200*    ECHO BOTH REQUESTED IDS ONTO THE ANSWER LINE UP FRONT, BEFORE
042300*    EITHER FILE IS TOUCHED, SO EVERY EXIT FROM THIS PARAGRAPH -
042400*    FOUND OR NOT-FOUND - LEAVES THEM SET CORRECTLY.
042500     MOVE INQ-LOCKER-ID TO CSL-LOCKER-ID.
042600     MOVE INQ-COMPARTMENT-ID TO CSL-COMPARTMENT-ID.
042700
042800*    STEP ONE - CONFIRM THE PARENT LOCKER EXISTS AT ALL (TICKET
042900*    LKR-0501).  WITHOUT THIS CHECK A COMPARTMENT-ID THAT HAPPENS
043000*    TO MATCH UNDER A DIFFERENT LOCKER WOULD FALSELY REPORT FOUND.
043100     MOVE INQ-LOCKER-ID TO SUM-KEY-FD.
043200     READ LOCKSUM INTO LOCKER-SUMMARY-REC.
043300     IF NOT SUM-RECORD-FOUND
043400*        PARENT LOCKER IS MISSING - THE COMPARTMENT LOOKUP BELOW
043500*        IS SKIPPED ENTIRELY, EVEN IF LOCKCMPT WOULD OTHERWISE
043600*        HAVE MATCHED, BECAUSE THE COMPARTMENT-ID IS ONLY MEANING-
043700*        FUL IN THE CONTEXT OF ITS OWN LOCKER.
043800         MOVE SPACES TO CSL-DEGRADED-FLAG
043900         MOVE SPACES TO CSL-ACTIVE-RSV-ID
044000         MOVE "NOT-FOUND" TO CSL-DISPOSITION
044100         ADD 1 TO WS-REQUESTS-NOT-FOUND
044200         GO TO 300-WRITE-LINE.
044300
044400*    STEP TWO - THE PARENT LOCKER IS ON FILE, SO NOW LOOK UP THE
044500*    COMPARTMENT ITSELF.  CMP-KEY (SEE LKRCMP) IS THE LOCKER-ID
044600*    AND COMPARTMENT-ID CONCATENATED, WHICH IS THE COMPARTMENT
044700*    CLUSTER'S FULL RECORD KEY.
044800     MOVE INQ-LOCKER-ID TO CMP-LOCKER-ID.
044900     MOVE INQ-COMPARTMENT-ID TO CMP-COMPARTMENT-ID.
045000     MOVE CMP-KEY TO CMP-KEY-FD.
045100     READ LOCKCMPT INTO COMPARTMENT-REC.
045200     IF CMP-RECORD-FOUND
045300*        COPY THE STORED DEGRADED FLAG AND ACTIVE RESERVATION-ID
045400*        STRAIGHT ACROSS - BOTH ARE MAINTAINED BY THE PROJECTOR,
045500*        NOT RECOMPUTED HERE.
045600         MOVE CMP-DEGRADED-FLAG TO CSL-DEGRADED-FLAG
045700         MOVE CMP-ACTIVE-RESERVATION-ID TO CSL-ACTIVE-RSV-ID
045800         MOVE "FOUND" TO CSL-DISPOSITION
045900         ADD 1 TO WS-REQUESTS-FOUND
046000     ELSE
046100*        LOCKER EXISTS BUT THIS COMPARTMENT-ID WAS NEVER
046200*        REGISTERED UNDER IT.
046300         MOVE SPACES TO CSL-DEGRADED-FLAG
046400         MOVE SPACES TO CSL-ACTIVE-RSV-ID
046500         MOVE "NOT-FOUND" TO CSL-DISPOSITION
046600         ADD 1 TO WS-REQUESTS-NOT-FOUND
046700     END-IF.
046800 300-WRITE-LINE.
046900*    BOTH THE MISSING-PARENT-LOCKER GO TO ABOVE AND THE NORMAL
047000*    FALL-THROUGH LAND HERE - ONE WRITE STATEMENT SERVES EITHER
047100*    OUTCOME.
047200     WRITE RESULTS-REC FROM COMPARTMENT-STATUS-LINE.
047300 300-EXIT.
047400     EXIT.
047500
047600*----------------------------------------------------------------
047700*    400 - RESERVATION-STATUS(reservation-id)
047800*    RESERVATION-IDS ARE UNIQUE NETWORK-WIDE (SEE LKRRSV), SO
047900*    UNLIKE COMPTSTAT THIS LOOKUP NEEDS NO PARENT-LOCKER CHECK -
048000*    A SINGLE RANDOM READ ON LOCKRSVN ANSWERS THE REQUEST.
048100*----------------------------------------------------------------
048200 400-RESERVATION-STATUS-RTN.
048300*    RESERVATION-ID IS THE FULL RECORD KEY ON LOCKRSVN - ONE
048400*    RANDOM READ IS ALL THIS LOOKUP EVER NEEDS.
048500     MOVE INQ-RESERVATION-ID TO RSV-KEY-FD.
048600     READ LOCKRSVN INTO RESERVATION-REC.
048700     MOVE INQ-RESERVATION-ID TO RSL-RESERVATION-ID.
048800     IF RSV-RECORD-FOUND
048900*        RSV-STATUS ALREADY HOLDS ONE OF THE PROJECTOR'S STATUS
049000*        VALUES (E.G. ACTIVE, COMPLETED, EXPIRED) - COPIED
049100*        VERBATIM, NEVER RE-DERIVED FROM THE EVENT LOG.
049200         MOVE RSV-STATUS TO RSL-STATUS
049300         MOVE "FOUND" TO RSL-DISPOSITION
049400         ADD 1 TO WS-REQUESTS-FOUND
049500     ELSE
049600*        NO RESERVATION EVER CREATED UNDER THIS ID.
049700         MOVE SPACES TO RSL-STATUS
049800         MOVE "NOT-FOUND" TO RSL-DISPOSITION
049900         ADD 1 TO WS-REQUESTS-NOT-FOUND
050000     END-IF.
050100     WRITE RESULTS-REC FROM RESERVATION-STATUS-LINE.
050200 400-EXIT.
050300     EXIT.
050400
050500 900-CLEANUP.
050600*    OPERATOR CHECKS THAT REQUESTS-FOUND + REQUESTS-NOT-FOUND
050700*    EQUALS REQUESTS-READ EVERY MORNING - A MISMATCH MEANS ONE OF
050800*    THE THREE LOOKUP PARAGRAPHS ABOVE FELL THROUGH WITHOUT
050900*    BUMPING EITHER COUNTER, WHICH SHOULD NEVER HAPPEN.
051000*    ALL FIVE FILES ARE CLOSED TOGETHER SINCE THIS STEP HOLDS
051100*    EACH ONE OPEN FOR ITS ENTIRE RUN - THERE IS NO PER-REQUEST
051200*    OPEN/CLOSE THE WAY A CICS TRANSACTION MIGHT DO IT.
051300     CLOSE INQREQ, RESULTS, LOCKSUM, LOCKCMPT, LOCKRSVN.
051400
051500*    THREE DISPLAY PAIRS FOR THE JOB LOG - THE SAME THREE FIGURES
051600*    THE OPERATOR ADDS UP BY HAND EVERY MORNING TO CONFIRM THE
051700*    STEP ANSWERED EVERY REQUEST IT READ.
051800     DISPLAY "** INQUIRY REQUESTS READ **".
051900     DISPLAY WS-REQUESTS-READ.
052000     DISPLAY "** REQUESTS FOUND **".
052100     DISPLAY WS-REQUESTS-FOUND.
052200     DISPLAY "** REQUESTS NOT-FOUND **".
052300     DISPLAY WS-REQUESTS-NOT-FOUND.
052400     DISPLAY "******** NORMAL END OF JOB LEVTINQR ********".
052500 900-EXIT.
052600     EXIT.
