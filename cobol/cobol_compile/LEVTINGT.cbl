000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*REMARKS.
000400*    PROGRAM-ID. LEVTINGT
000500*
000600*    NIGHTLY LOCKER-NETWORK EVENT INGEST.  READS THE INCOMING
000700*    EVENT-TRANSACTION FILE IN ARRIVAL ORDER, ONE RECORD PER
000800*    LOCKER-NETWORK OCCURRENCE (COMPARTMENT REGISTERED, A
000900*    RESERVATION CREATED, A PARCEL DROPPED OFF OR PICKED UP, A
001000*    RESERVATION EXPIRING, OR A HARDWARE FAULT REPORTED OR
001100*    CLEARED).
001200*
001300*    FOR EACH TRANSACTION THIS PROGRAM
001400*      1. SCANS THE EVENT LOG FRONT-TO-BACK FOR THE SAME
001500*         EVENT-ID.  A MATCH MEANS THE EVENT HAS ALREADY BEEN
001600*         PROCESSED - THE TRANSACTION IS ACKNOWLEDGED AS A
001700*         DUPLICATE AND NOTHING ELSE HAPPENS TO IT.
001800*      2. OTHERWISE APPENDS THE EVENT TO THE LOG (THE LOG IS THE
001900*         SYSTEM OF RECORD - SEE THE OPERATIONS RUNBOOK), THEN
002000*         CALLS THE EVENT PROJECTOR (LEVTPRJT) TO APPLY THE
002100*         EVENT'S BUSINESS RULE AGAINST THE READ MODELS.  NOTE
002200*         WELL - THE EVENT IS APPENDED TO THE LOG BEFORE IT IS
002300*         PROJECTED, SO A REJECTED EVENT IS STILL ON THE LOG.
002400*         THIS IS DELIBERATE, NOT A BUG - DO NOT REORDER.
002500*      3. WRITES ONE CONTROL-REPORT DETAIL LINE PER TRANSACTION.
002600*
002700*    END-OF-RUN TOTALS (EVENTS READ / ACCEPTED / DUPLICATE /
002800*    REJECTED, REJECTED BROKEN OUT BY ERROR CLASS) PRINT AT THE
002900*    BOTTOM OF THE CONTROL REPORT.
003000*
003100*    BEFORE ANY OF THAT, 000-HOUSEKEEPING CHECKS THAT EVTTRANS
003200*    ACTUALLY HAS SOMETHING IN IT.  IF THE TRANSMISSION JOB THAT
003300*    FEEDS US FROM THE FIELD CONTROLLERS FAILS SILENTLY, THE
003400*    WORST THING WE COULD DO IS RUN CLEAN TO A ZERO-RECORD
003500*    REPORT AND LET SOMEONE THINK THE NIGHT WAS QUIET.  AN EMPTY
003600*    EVTTRANS FORCES THE SAME 0C7 ABEND THE PATIENT-BILLING
003700*    EDIT STEPS HAVE ALWAYS USED FOR AN OUT-OF-BALANCE OR
003800*    MISSING FILE, WITH THE REASON ON SYSOUT AHEAD OF THE DUMP.
003900*
004000*    CHANGE LOG
004100*      050195JS  ORIGINAL PROGRAM
004200*      042399RD  Y2K REVIEW - WS-RUN-DATE IS DISPLAY-ONLY ON THE
004300*                REPORT HEADING, NO 2-DIGIT YEAR ARITHMETIC IS
004400*                PERFORMED - NO CHANGES REQUIRED
004500*      081503RD  ADDED THE REJECTED-VALIDATION/REJECTED-DOMAIN
004600*                BREAKOUT BELOW PER THE OPERATIONS REQUEST FOR
004700*                A CLEANER MORNING BALANCING REPORT
004800*      030106LM  EVTLOG IS NOW OPENED EXTEND RATHER THAN OUTPUT
004900*                FOR THE APPEND STEP - OUTPUT WAS TRUNCATING THE
005000*                PRIOR NIGHT'S HISTORY (TICKET LKR-0398)
005100*      072208RD  ADDED WS-LOG-SCAN-HALVES REDEFINES BELOW FOR
005200*                THE OPERATOR DUMP SNAPSHOT
005300*      031710JS  ADDED THE SYSOUT FD, THE ABEND-REC COPYBOOK AND
005400*                THE EMPTY-EVTTRANS CHECK IN 000-HOUSEKEEPING
005500*                (TICKET LKR-0512) - OPERATIONS WANTED A HARD
005600*                STOP INSTEAD OF A SILENT ZERO-RECORD RUN WHEN
005700*                THE OVERNIGHT FEED FROM THE FIELD CONTROLLERS
005800*                CAME UP EMPTY.  SAME 1000-ABEND-RTN PATTERN
005900*                THE DAILY BILLING EDIT STEPS HAVE ALWAYS USED.
006000*      031710JS  HEADING LINE NOW ADVANCES TO TOP-OF-FORM (C01)
006100*                ON THE PRINTED RESULTS REPORT - THE OPERATIONS
006200*                COPY WAS STARTING PARTWAY DOWN THE FIRST PAGE
006300*                AT SITES THAT ROUTE RESULTS TO A REAL PRINTER
006400*      031710JS  PROMOTED WS-RUN-DATE AND MORE-TRANS-SW TO 77-
006500*                LEVEL ITEMS, MATCHING THE WAY THE BILLING SIDE
006600*                HAS ALWAYS CARRIED A LONE RUN-DATE OR SWITCH
006700******************************************************************
006800 PROGRAM-ID.  LEVTINGT.
006900 AUTHOR. J SAYLES.
007000 INSTALLATION. LOCKSTREAM DATA CENTER.
007100 DATE-WRITTEN. 05/01/95.
007200 DATE-COMPILED. 05/01/95.
007300 SECURITY. NON-CONFIDENTIAL.
007400
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER. IBM-390.
007800 OBJECT-COMPUTER. IBM-390.
007900*    C01 IS THE FORMS-CONTROL CHANNEL FOR THE TOP OF A NEW PAGE.
008000*    THE ONLY LINE THAT ADVANCES ON IT IS THE REPORT HEADING IN
008100*    900-CLEANUP - EVERYTHING ELSE ON RESULTS IS ONE LINE AFTER
008200*    ANOTHER, NO SKIPS.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM.
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT EVTTRANS
008800            ASSIGN       TO EVTTRANS
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS  IS EVTTRANS-STATUS.
009100
009200     SELECT EVTLOG
009300            ASSIGN       TO EVTLOG
009400            ORGANIZATION IS LINE SEQUENTIAL
009500            FILE STATUS  IS EVTLOG-STATUS.
009600
009700     SELECT RESULTS
009800            ASSIGN       TO RESULTS
009900            ORGANIZATION IS LINE SEQUENTIAL
010000            FILE STATUS  IS RESULTS-STATUS.
010100
010200*    SYSOUT CARRIES ONLY THE ABEND-REC DIAGNOSTIC LINE - IT IS
010300*    NOT A REPORT, JUST A ONE-SHOT DUMP-SNAPSHOT AHEAD OF THE
010400*    DIVIDE-BY-ZERO IN 1000-ABEND-RTN.
010500     SELECT SYSOUT
010600            ASSIGN       TO SYSOUT
010700            ORGANIZATION IS SEQUENTIAL.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100*    INPUT TRANSACTION FILE - ONE EVENT PER LINE, BUILT BY THE
011200*    FIELD-CONTROLLER COLLECTION JOB EARLIER IN THE NIGHT.
011300 FD  EVTTRANS
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 300 CHARACTERS
011700     DATA RECORD IS EVTTRANS-REC.
011800 01  EVTTRANS-REC                  PIC X(300).
011900
012000*    THE EVENT LOG IS THE SYSTEM OF RECORD.  READ FRONT-TO-BACK
012100*    FOR THE DUPLICATE CHECK, THEN OPENED EXTEND TO APPEND.
012200 FD  EVTLOG
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 300 CHARACTERS
012600     DATA RECORD IS EVTLOG-REC.
012700 01  EVTLOG-REC                    PIC X(300).
012800
012900*    ONE DETAIL LINE PER TRANSACTION PLUS THE HEADING AND THE
013000*    FOUR END-OF-RUN TOTALS LINES.
013100 FD  RESULTS
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 200 CHARACTERS
013500     DATA RECORD IS RESULTS-REC.
013600 01  RESULTS-REC                   PIC X(200).
013700
013800*    ABEND DIAGNOSTIC LINE ONLY - SEE 1000-ABEND-RTN.
013900 FD  SYSOUT
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 130 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS SYSOUT-REC.
014500 01  SYSOUT-REC                    PIC X(130).
014600
014700 WORKING-STORAGE SECTION.
014800*    FILE STATUS CODES - "10" IS THE AT-END CODE ON EACH OF THE
014900*    TWO LINE-SEQUENTIAL INPUT/EXTEND FILES.
015000 01  FILE-STATUS-CODES.
015100     05  EVTTRANS-STATUS           PIC X(2).
015200         88  NO-MORE-TRANS-RECS      VALUE "10".
015300     05  EVTLOG-STATUS             PIC X(2).
015400         88  NO-MORE-LOG-RECS         VALUE "10".
015500     05  RESULTS-STATUS            PIC X(2).
015600
015700*    RUN DATE AND THE MAIN READ-LOOP SWITCH STAND ALONE AT THE
015800*    77 LEVEL - THIS IS HOW THE BILLING SIDE HAS ALWAYS CARRIED
015900*    A LONE DATE OR A LONE Y/N SWITCH, RATHER THAN BURYING IT
016000*    INSIDE A GROUP WITH UNRELATED FIELDS.
016100 77  WS-RUN-DATE                   PIC 9(6).
016200 77  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
016300     05  WS-RUN-YY                 PIC 99.
016400     05  WS-RUN-MM                 PIC 99.
016500     05  WS-RUN-DD                 PIC 99.
016600 77  MORE-TRANS-SW                 PIC X(01) VALUE "Y".
016700     88  MORE-TRANS-RECS              VALUE "Y".
016800
016900*    EVERYTHING ELSE THAT USED TO RIDE ALONG WITH THE RUN-DATE
017000*    AND THE READ SWITCH STAYS GROUPED HERE - JUST THE DUPLICATE-
017100*    CHECK RESULT FLAG FOR THIS PROGRAM.
017200 01  MISC-FIELDS.
017300*        SET BY 200-DUPLICATE-CHECK-RTN, TESTED IN 100-MAINLINE
017400*        RIGHT AFTER THE PERFORM RETURNS.
017500     05  WS-DUP-FOUND-SW           PIC X(01).
017600*        THE TWO 88-LEVELS BELOW ARE MUTUALLY EXCLUSIVE - EXACTLY
017700*        ONE IS TRUE AFTER 200-DUPLICATE-CHECK-RTN RETURNS.
017800         88  WS-DUP-FOUND             VALUE "Y".
017900         88  WS-DUP-NOT-FOUND         VALUE "N".
018000
018100*    WORK AREA FOR ONE EVTLOG RECORD WHILE THE DUPLICATE SCAN IS
018200*    RUNNING.  THE HALVES REDEFINES BELOW EXISTS ONLY SO THE
018300*    OPERATOR DUMP CAN BE READ IN TWO 150-BYTE CHUNKS INSTEAD OF
018400*    ONE LONG UNREADABLE LINE.
018500 01  WS-LOG-SCAN-REC                PIC X(300).
018600 01  WS-LOG-SCAN-FIELDS REDEFINES WS-LOG-SCAN-REC.
018700     05  WS-LOG-SCAN-EVENT-ID      PIC X(36).
018800     05  FILLER                    PIC X(264).
018900 01  WS-LOG-SCAN-HALVES REDEFINES WS-LOG-SCAN-REC.
019000     05  WS-LOG-SCAN-1ST-HALF      PIC X(150).
019100     05  WS-LOG-SCAN-2ND-HALF      PIC X(150).
019200
019300*    RUN-LONG COUNTS - COMP FOR SPEED, SINCE EACH IS BUMPED ONCE
019400*    PER TRANSACTION READ AND NEVER STORED, ONLY EDITED OUT TO
019500*    THE TOTALS LINES IN 900-CLEANUP.
019600 01  COUNTERS-AND-ACCUMULATORS.
019700     05  WS-EVENTS-READ            PIC S9(9) COMP.
019800     05  WS-EVENTS-ACCEPTED        PIC S9(9) COMP.
019900     05  WS-EVENTS-DUPLICATE       PIC S9(9) COMP.
020000     05  WS-EVENTS-REJECTED        PIC S9(9) COMP.
020100*        SPLIT OF WS-EVENTS-REJECTED BY PRJ-ERROR-CLASS - ADDED
020200*        FOR THE MORNING BALANCING REPORT, SEE THE 2003 CHANGE
020300*        LOG ENTRY ABOVE.
020400     05  WS-REJECTED-VALIDATION    PIC S9(9) COMP.
020500     05  WS-REJECTED-DOMAIN        PIC S9(9) COMP.
020600
020700*    ABEND DIAGNOSTIC RECORD - SEE COPYBOOK LKRABN FOR THE FIELD
020800*    DESCRIPTIONS AND THE ZERO-VAL/ONE-VAL PAIR USED TO FORCE
020900*    THE 0C7.  ONLY THE EMPTY-EVTTRANS CHECK IN 000-HOUSEKEEPING
021000*    USES THIS - EVERYTHING ELSE THAT CAN GO WRONG WITH A
021100*    TRANSACTION SURFACES AS A REJECTED DISPOSITION ON THE
021200*    CONTROL REPORT, NOT AS AN ABEND.
021300 01  ABEND-DIAGNOSTICS.
021400     COPY LKRABN.
021500
021600*    ONE EVENT, BROKEN OUT INTO ITS FIELDS - PASSED TO LEVTPRJT
021700*    ON EVERY CALL, AND SEARCHED AGAINST WHEN SCANNING THE LOG
021800 01  EVENT-RECORD.
021900     COPY LKREVT.
022000
022100*    THE INTERFACE BLOCK PASSED TO AND FROM LEVTPRJT ON EVERY
022200*    CALL - PRJ-FUNCTION TELLS IT WHETHER THIS IS A NORMAL EVENT
022300*    CALL OR THE END-OF-RUN CLOSE CALL, PRJ-OUTCOME/PRJ-ERROR-
022400*    CLASS/PRJ-REASON-TEXT COME BACK POPULATED ON EVERY EVENT
022500*    CALL.
022600 01  PROJ-CONTROL-REC.
022700     05  PRJ-FUNCTION              PIC X(08).
022800         88  PRJ-FN-EVENT             VALUE "EVENT".
022900         88  PRJ-FN-CLOSE             VALUE "CLOSE".
023000     05  PRJ-OUTCOME               PIC X(08).
023100         88  PRJ-ACCEPTED             VALUE "ACCEPTED".
023200         88  PRJ-REJECTED             VALUE "REJECTED".
023300     05  PRJ-ERROR-CLASS           PIC X(10).
023400     05  PRJ-REASON-TEXT           PIC X(60).
023500
023600*    ONE PRINT LINE PER TRANSACTION ON THE CONTROL REPORT.
023700 01  DETAIL-LINE.
023800*        THE EVENT-ID OFF THE TRANSACTION - GUID-STYLE, NOT A
023900*        SHOP-ASSIGNED NUMBER, SO IT PRINTS FULL WIDTH.
024000     05  DTL-EVENT-ID              PIC X(36).
024100     05  FILLER                    PIC X(02) VALUE SPACES.
024200*        ONE OF THE SEVEN LOCKER-NETWORK EVENT TYPES - SEE
024300*        LKREVT FOR THE FULL LIST OF VALUES.
024400     05  DTL-EVENT-TYPE            PIC X(24).
024500     05  FILLER                    PIC X(02) VALUE SPACES.
024600     05  DTL-LOCKER-ID             PIC X(44).
024700     05  FILLER                    PIC X(02) VALUE SPACES.
024800*        ACCEPTED / REJECTED / DUPLICATE - SET IN 100-MAINLINE.
024900     05  DTL-DISPOSITION           PIC X(09).
025000     05  FILLER                    PIC X(02) VALUE SPACES.
025100*        BLANK UNLESS DTL-DISPOSITION IS REJECTED - "VALIDATION"
025200*        OR "DOMAIN", COPIED STRAIGHT FROM PRJ-ERROR-CLASS.
025300     05  DTL-ERROR-CLASS           PIC X(10).
025400     05  FILLER                    PIC X(02) VALUE SPACES.
025500     05  DTL-REASON-TEXT           PIC X(60).
025600     05  FILLER                    PIC X(07) VALUE SPACES.
025700
025800*    REPORT HEADING - THE ONLY LINE ON RESULTS THAT ADVANCES ON
025900*    C01 (TOP OF FORM).  SEE 900-CLEANUP.
026000 01  HEADING-LINE-1.
026100     05  FILLER                    PIC X(30)
026200                       VALUE "LOCKSTREAM EVENT INGEST - RUN ".
026300*        SAME 6-DIGIT YYMMDD FORMAT ACCEPT FROM DATE ALWAYS
026400*        RETURNS - NOT RE-EDITED, JUST ECHOED ONTO THE HEADING.
026500     05  HDG-RUN-DATE              PIC 9(6).
026600     05  FILLER                    PIC X(164) VALUE SPACES.
026700
026800*    END-OF-RUN TOTALS LINES - ONE READ, ONE ACCEPTED, ONE
026900*    DUPLICATE, ONE REJECTED (WITH THE VALIDATION/DOMAIN
027000*    BREAKOUT ADDED FOR OPERATIONS IN 2003).
027100 01  TOTALS-LINE-1.
027200     05  FILLER                    PIC X(22)
027300                       VALUE "EVENTS READ .........".
027400     05  TOT-EVENTS-READ           PIC ZZZ,ZZZ,ZZ9.
027500     05  FILLER                    PIC X(167) VALUE SPACES.
027600
027700 01  TOTALS-LINE-2.
027800     05  FILLER                    PIC X(22)
027900                       VALUE "EVENTS ACCEPTED ......".
028000     05  TOT-EVENTS-ACCEPTED       PIC ZZZ,ZZZ,ZZ9.
028100     05  FILLER                    PIC X(167) VALUE SPACES.
028200
028300 01  TOTALS-LINE-3.
028400     05  FILLER                    PIC X(22)
028500                       VALUE "EVENTS DUPLICATE .....".
028600     05  TOT-EVENTS-DUPLICATE      PIC ZZZ,ZZZ,ZZ9.
028700     05  FILLER                    PIC X(167) VALUE SPACES.
028800
028900 01  TOTALS-LINE-4.
029000     05  FILLER                    PIC X(22)
029100                       VALUE "EVENTS REJECTED ......".
029200     05  TOT-EVENTS-REJECTED       PIC ZZZ,ZZZ,ZZ9.
029300*        THE VAL/DOM BREAKOUT RIDES ON THE SAME PRINT LINE AS THE
029400*        REJECT TOTAL RATHER THAN GETTING ITS OWN LINE - OPERATIONS
029500*        ASKED FOR ONE-GLANCE BALANCING, NOT A LONGER REPORT.
029600     05  FILLER                    PIC X(08)
029700                       VALUE "  (VAL ".
029800     05  TOT-REJ-VALIDATION        PIC ZZZ,ZZ9.
029900     05  FILLER                    PIC X(08) VALUE " / DOM ".
030000     05  TOT-REJ-DOMAIN            PIC ZZZ,ZZ9.
030100     05  FILLER                    PIC X(01) VALUE ")".
030200     05  FILLER                    PIC X(136) VALUE SPACES.
030300
030400 PROCEDURE DIVISION.
030500*    MAINLINE - HOUSEKEEPING, THEN ONE PASS OF 100-MAINLINE PER
030600*    TRANSACTION UNTIL EVTTRANS IS EXHAUSTED, THEN CLEANUP.
030700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030800     PERFORM 100-MAINLINE THRU 100-EXIT
030900         UNTIL NOT MORE-TRANS-RECS.
031000     PERFORM 900-CLEANUP THRU 900-EXIT.
031100     MOVE ZERO TO RETURN-CODE.
031200     GOBACK.
031300
031400*----------------------------------------------------------------
031500*    000 - OPEN THE FILES, PRIME THE READ, AND REFUSE TO RUN IF
031600*    EVTTRANS TURNS OUT TO BE EMPTY.  AN EMPTY TRANSACTION FILE
031700*    ALMOST ALWAYS MEANS THE UPSTREAM FEED JOB DIED BEFORE IT
031800*    WROTE ANYTHING, NOT THAT THE LOCKER NETWORK HAD A QUIET
031900*    NIGHT - A QUIET NIGHT STILL PRODUCES A ZERO-LINE REPORT,
032000*    BUT IT COMES FROM A NON-EMPTY FILE OF ZERO USABLE RECORDS,
032100*    WHICH THIS CHECK DOES NOT SEE AT ALL.  THIS IS PURELY A
032200*    "DID THE FEED SHOW UP" HOUSEKEEPING CHECK.
032300*----------------------------------------------------------------
032400 000-HOUSEKEEPING.
032500     DISPLAY "******** BEGIN JOB LEVTINGT ********".
032600     ACCEPT WS-RUN-DATE FROM DATE.
032700     OPEN INPUT EVTTRANS.
032800     OPEN OUTPUT RESULTS.
032900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
033000     MOVE WS-RUN-DATE TO HDG-RUN-DATE.
033100     WRITE RESULTS-REC FROM HEADING-LINE-1
033200         AFTER ADVANCING TOP-OF-FORM.
033300
033400     READ EVTTRANS INTO EVENT-RECORD
033500         AT END
033600             MOVE "N" TO MORE-TRANS-SW
033700     END-READ.
033800
033900     IF NOT MORE-TRANS-RECS
034000         MOVE "000-HOUSEKEEPING" TO PARA-NAME
034100         MOVE "EVTTRANS FILE IS EMPTY - NOTHING TO INGEST" TO
034200                 ABEND-REASON
034300         MOVE "AT LEAST 1" TO EXPECTED-VAL
034400         MOVE "0" TO ACTUAL-VAL
034500         GO TO 1000-ABEND-RTN.
034600 000-EXIT.
034700     EXIT.
034800
034900*----------------------------------------------------------------
035000*    100 - ONE TRANSACTION.  BUMP THE READ COUNT, START THE
035100*    DETAIL LINE FROM THE THREE FIELDS EVERY DISPOSITION PRINTS,
035200*    RUN THE DUPLICATE CHECK, THEN EITHER TAG IT DUPLICATE OR
035300*    APPEND-AND-PROJECT IT.  THE FINAL READ AT THE BOTTOM PRIMES
035400*    THE NEXT PASS OF THIS PARAGRAPH OR DROPS MORE-TRANS-RECS.
035500*----------------------------------------------------------------
035600 100-MAINLINE.
035700     ADD 1 TO WS-EVENTS-READ.
035800     MOVE SPACES TO DETAIL-LINE.
035900     MOVE EVT-EVENT-ID   TO DTL-EVENT-ID.
036000     MOVE EVT-EVENT-TYPE TO DTL-EVENT-TYPE.
036100     MOVE EVT-LOCKER-ID  TO DTL-LOCKER-ID.
036200
036300     PERFORM 200-DUPLICATE-CHECK-RTN THRU 200-EXIT.
036400
036500     IF WS-DUP-FOUND
036600*        ALREADY ON THE LOG - NO APPEND, NO PROJECTION CALL.
036700         MOVE "DUPLICATE" TO DTL-DISPOSITION
036800         ADD 1 TO WS-EVENTS-DUPLICATE
036900     ELSE
037000*        NOT A DUPLICATE - APPEND TO THE LOG FIRST, THEN PROJECT.
037100*        SEE THE REMARKS ABOVE - THIS ORDER IS DELIBERATE.
037200         PERFORM 300-APPEND-EVENT-RTN THRU 300-EXIT
037300         PERFORM 400-PROJECT-EVENT-RTN THRU 400-EXIT
037400         IF PRJ-ACCEPTED
037500             MOVE "ACCEPTED" TO DTL-DISPOSITION
037600             ADD 1 TO WS-EVENTS-ACCEPTED
037700         ELSE
037800*            REJECTED - CARRY THE PROJECTOR'S ERROR CLASS AND
037900*            REASON TEXT ONTO THE DETAIL LINE AND SPLIT THE
038000*            REJECT COUNT FOR THE MORNING BALANCING REPORT.
038100             MOVE "REJECTED" TO DTL-DISPOSITION
038200             MOVE PRJ-ERROR-CLASS TO DTL-ERROR-CLASS
038300             MOVE PRJ-REASON-TEXT TO DTL-REASON-TEXT
038400             ADD 1 TO WS-EVENTS-REJECTED
038500             IF PRJ-ERROR-CLASS = "VALIDATION"
038600                 ADD 1 TO WS-REJECTED-VALIDATION
038700             ELSE
038800                 ADD 1 TO WS-REJECTED-DOMAIN
038900             END-IF
039000         END-IF
039100     END-IF.
039200
039300     PERFORM 500-WRITE-DETAIL-LINE-RTN THRU 500-EXIT.
039400
039500*    PRIME THE NEXT TRANSACTION.
039600     READ EVTTRANS INTO EVENT-RECORD
039700         AT END
039800             MOVE "N" TO MORE-TRANS-SW
039900     END-READ.
040000 100-EXIT.
040100     EXIT.
040200
040300*----------------------------------------------------------------
040400*    200 - SCAN THE EVENT LOG, FRONT TO BACK, FOR EVT-EVENT-ID.
040500*    THE LOG IS RE-OPENED INPUT FOR EVERY TRANSACTION SO A
040600*    DUPLICATE APPENDED EARLIER THIS SAME RUN IS ALSO CAUGHT.
040700*----------------------------------------------------------------
040800 200-DUPLICATE-CHECK-RTN.
040900*    START CLEAN EVERY CALL - THE SWITCH FROM THE PRIOR
041000*    TRANSACTION MUST NOT LEAK INTO THIS ONE.
041100     MOVE "N" TO WS-DUP-FOUND-SW.
041200*    OPENING/CLOSING EVTLOG AROUND EVERY SINGLE SCAN IS NOT
041300*    CHEAP, BUT THE LOG IS BEING EXTENDED BY 300-APPEND-EVENT-
041400*    RTN BETWEEN TRANSACTIONS, SO A SCAN LEFT OPEN WOULD MISS
041500*    RECORDS APPENDED SINCE IT WAS OPENED.
041600     OPEN INPUT EVTLOG.
041700     PERFORM 210-SCAN-LOG-RTN THRU 210-EXIT
041800         UNTIL NO-MORE-LOG-RECS OR WS-DUP-FOUND.
041900     CLOSE EVTLOG.
042000 200-EXIT.
042100     EXIT.
042200
042300*    ONE PASS OF THE LOG.  A HIT SETS THE SWITCH AND THE PERFORM
042400*    UNTIL ABOVE STOPS CALLING BACK IN ON THE NEXT RECORD.
042500 210-SCAN-LOG-RTN.
042600     READ EVTLOG INTO WS-LOG-SCAN-REC
042700         AT END
042800             CONTINUE
042900     END-READ.
043000     IF NOT NO-MORE-LOG-RECS
043100         IF WS-LOG-SCAN-EVENT-ID = EVT-EVENT-ID
043200             MOVE "Y" TO WS-DUP-FOUND-SW
043300         END-IF
043400     END-IF.
043500 210-EXIT.
043600     EXIT.
043700
043800*    APPEND THIS TRANSACTION TO THE LOG.  OPENED EXTEND, NOT
043900*    OUTPUT - SEE THE 2006 CHANGE-LOG ENTRY ABOVE (TICKET
044000*    LKR-0398).
044100 300-APPEND-EVENT-RTN.
044200     OPEN EXTEND EVTLOG.
044300     WRITE EVTLOG-REC FROM EVTTRANS-REC.
044400     CLOSE EVTLOG.
044500 300-EXIT.
044600     EXIT.
044700
044800*    HAND THE EVENT TO THE PROJECTOR.  PROJ-CONTROL-REC COMES
044900*    BACK WITH THE OUTCOME AND, IF REJECTED, THE ERROR CLASS AND
045000*    REASON TEXT FOR THE DETAIL LINE.
045100 400-PROJECT-EVENT-RTN.
045200     SET PRJ-FN-EVENT TO TRUE.
045300     CALL 'LEVTPRJT' USING EVENT-RECORD, PROJ-CONTROL-REC.
045400 400-EXIT.
045500     EXIT.
045600
045700 500-WRITE-DETAIL-LINE-RTN.
045800     WRITE RESULTS-REC FROM DETAIL-LINE.
045900 500-EXIT.
046000     EXIT.
046100
046200*----------------------------------------------------------------
046300*    900 - SEND THE PROJECTOR ITS END-OF-RUN CLOSE CALL, THEN
046400*    ROLL AND PRINT THE FOUR TOTALS LINES.
046500*----------------------------------------------------------------
046600 900-CLEANUP.
046700*    THE CLOSE CALL TELLS LEVTPRJT THE RUN IS DONE - IT USES
046800*    THIS TO FLUSH ANYTHING IT IS HOLDING FOR THE ACTIVE-FAULT
046900*    SUMMARY RECOMPUTE BEFORE WE PRINT OUR OWN TOTALS BELOW.
047000     SET PRJ-FN-CLOSE TO TRUE.
047100     CALL 'LEVTPRJT' USING EVENT-RECORD, PROJ-CONTROL-REC.
047200
047300*    FOUR TOTALS LINES, ONE MOVE-AND-WRITE PAIR EACH - READ,
047400*    ACCEPTED, DUPLICATE, REJECTED (WITH THE VALIDATION/DOMAIN
047500*    SPLIT CARRIED SEPARATELY SINCE 2003).
047600*    EACH TOTALS LINE IS MOVED THEN WRITTEN SEPARATELY RATHER
047700*    THAN BUILDING ALL FOUR AT ONCE - MATCHES THE ONE-FIELD-AT-
047800*    A-TIME EDIT STYLE THE BILLING SIDE'S OWN TRAILER-BALANCING
047900*    PARAGRAPHS HAVE ALWAYS USED.
048000     MOVE WS-EVENTS-READ TO TOT-EVENTS-READ.
048100     WRITE RESULTS-REC FROM TOTALS-LINE-1.
048200     MOVE WS-EVENTS-ACCEPTED TO TOT-EVENTS-ACCEPTED.
048300     WRITE RESULTS-REC FROM TOTALS-LINE-2.
048400     MOVE WS-EVENTS-DUPLICATE TO TOT-EVENTS-DUPLICATE.
048500     WRITE RESULTS-REC FROM TOTALS-LINE-3.
048600     MOVE WS-EVENTS-REJECTED TO TOT-EVENTS-REJECTED.
048700     MOVE WS-REJECTED-VALIDATION TO TOT-REJ-VALIDATION.
048800     MOVE WS-REJECTED-DOMAIN TO TOT-REJ-DOMAIN.
048900     WRITE RESULTS-REC FROM TOTALS-LINE-4.
049000
049100     CLOSE EVTTRANS, RESULTS.
049200
049300*    CONSOLE ECHO OF THE TWO HEADLINE COUNTS - OPERATIONS WATCHES
049400*    THESE ON THE JOB LOG WITHOUT HAVING TO OPEN THE REPORT.
049500     DISPLAY "** EVENTS READ **".
049600     DISPLAY WS-EVENTS-READ.
049700     DISPLAY "** EVENTS ACCEPTED **".
049800     DISPLAY WS-EVENTS-ACCEPTED.
049900     DISPLAY "******** NORMAL END OF JOB LEVTINGT ********".
050000 900-EXIT.
050100     EXIT.
050200
050300*----------------------------------------------------------------
050400*    1000 - ABEND ROUTE.  WRITE THE DIAGNOSTIC RECORD TO SYSOUT,
050500*    CLOSE WHATEVER IS OPEN, THEN FORCE A CLEAN 0C7 WITH THE
050600*    DIVIDE-BY-ZERO SO THE PARAGRAPH NAME AND REASON ARE ALREADY
050700*    ON THE DUMP.  SAME PATTERN THE DAILY BILLING EDIT STEPS
050800*    HAVE USED FOR YEARS - THERE IS NO 1000-EXIT BECAUSE THE
050900*    DIVIDE NEVER RETURNS.
051000*----------------------------------------------------------------
051100 1000-ABEND-RTN.
051200*    PARA-NAME/ABEND-REASON/EXPECTED-VAL/ACTUAL-VAL WERE ALREADY
051300*    MOVED INTO ABEND-REC BY 000-HOUSEKEEPING BEFORE THE GO TO
051400*    LANDED HERE - THIS PARAGRAPH ONLY WRITES AND DUMPS.
051500     OPEN OUTPUT SYSOUT.
051600     WRITE SYSOUT-REC FROM ABEND-REC.
051700     CLOSE SYSOUT.
051800     CLOSE EVTTRANS, RESULTS.
051900     DISPLAY "*** ABNORMAL END OF JOB - LEVTINGT ***" UPON CONSOLE.
052000     DIVIDE ZERO-VAL INTO ONE-VAL.
