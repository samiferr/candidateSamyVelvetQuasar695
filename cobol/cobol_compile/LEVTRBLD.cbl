000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*REMARKS.
000400*    PROGRAM-ID. LEVTRBLD
000500*
000600*    WEEKEND FULL REBUILD OF THE LOCKER-NETWORK READ MODELS.
000700*    THIS STEP DOES NOT TOUCH THE LOCKSUM/LOCKCMPT/LOCKRSVN/
000800*    LOCKFLT CLUSTERS DIRECTLY - THE STEP'S JCL DELETES AND
000900*    RE-DEFINES ALL FOUR VSAM CLUSTERS (IDCAMS, REUSE OPTION)
001000*    IMMEDIATELY AHEAD OF THIS PROGRAM, SO THEY ARE GUARANTEED
001100*    EMPTY BEFORE THE FIRST CALL TO THE PROJECTOR BELOW.  SEE
001200*    THE LEVTRBLD PROC IN THE OPERATIONS RUNBOOK.
001300*
001400*    ONCE THE CLUSTERS ARE EMPTY THIS PROGRAM READS THE EVENT
001500*    LOG SEQUENTIALLY FROM THE FIRST RECORD AND CALLS THE SAME
001600*    EVENT PROJECTOR (LEVTPRJT) USED BY THE NIGHTLY INGEST RUN,
001700*    ONE CALL PER LOG ENTRY, IN LOG ORDER - NO DUPLICATE CHECK
001800*    AND NO RE-APPEND, SINCE THE LOG ITSELF IS NOT CHANGING.
001900*    BECAUSE LEVTRBLD AND LEVTINGT SHARE THE SAME COPY OF
002000*    LEVTPRJT, A LOCKER REBUILT HERE CARRIES THE IDENTICAL
002100*    STATE-HASH IT WOULD HAVE CARRIED HAD EVERY EVENT BEEN
002200*    APPLIED INCREMENTALLY THE NIGHT IT ARRIVED - THAT AGREEMENT
002300*    IS WHAT THE OVERNIGHT BALANCING JOB CHECKS FOR.
002400*
002500*    THE CONTROL REPORT CARRIES ONE LINE - THE COUNT OF EVENTS
002600*    REPLAYED.
002700*
002800*    CHANGE LOG
002900*      061095JS  ORIGINAL PROGRAM
003000*      042399RD  Y2K REVIEW - NO 2-DIGIT YEAR ARITHMETIC IN THIS
003100*                PROGRAM, NO CHANGES REQUIRED
003200*      091902LM  ADDED THE "REPLAY STARTED"/"REPLAY COMPLETE"
003300*                CONSOLE MESSAGES BELOW - OPERATIONS COULD NOT
003400*                TELL A HUNG REBUILD FROM A SLOW ONE
003500*      051504RD  ADDED WS-EVENTS-REPLAYED-BYTES AND HDG-RUN-DATE-
003600*                HALVES REDEFINES BELOW FOR THE OPERATOR DUMP
003700*                SNAPSHOT - SAME IDEA AS THE HALVES REDEFINES ON
003800*                LKRSUM
003900*      031710JS  MOVED WS-RUN-DATE AND MORE-LOG-SW OUT OF MISC-
004000*                FIELDS TO STANDALONE 77-LEVEL ENTRIES - THEY ARE
004100*                THE ONLY TWO ITEMS LEFT IN THAT GROUP AND EVERY
004200*                OTHER PROGRAM IN THE SUITE CARRIES A LONE RUN
004300*                DATE AND LOOP SWITCH THE SAME WAY, TICKET LKR-0512
004400*      031710JS  HEADING LINE NOW ADVANCES TO THE TOP OF THE FORM
004500*                (C01) RATHER THAN JUST BEING WRITTEN AT WHATEVER
004600*                LINE THE CARRIAGE HAPPENED TO BE ON WHEN THE STEP
004700*                STARTED - OPERATIONS WAS HAND-SPLITTING PAGES
004800******************************************************************
004900 PROGRAM-ID.  LEVTRBLD.
005000 AUTHOR. J SAYLES.
005100 INSTALLATION. LOCKSTREAM DATA CENTER.
005200 DATE-WRITTEN. 06/10/95.
005300 DATE-COMPILED. 06/10/95.
005400 SECURITY. NON-CONFIDENTIAL.
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT EVTLOG
006500            ASSIGN       TO EVTLOG
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS EVTLOG-STATUS.
006800
006900     SELECT RESULTS
007000            ASSIGN       TO RESULTS
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS RESULTS-STATUS.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600*    READ-ONLY HERE - THE APPEND SIDE OF THIS COPYBOOK-SHAPED
007700*    FILE BELONGS TO LEVTINGT, NOT TO A REBUILD STEP.
007800 FD  EVTLOG
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 300 CHARACTERS
008200     DATA RECORD IS EVTLOG-REC.
008300 01  EVTLOG-REC                    PIC X(300).
008400
008500 FD  RESULTS
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 200 CHARACTERS
008900     DATA RECORD IS RESULTS-REC.
009000 01  RESULTS-REC                   PIC X(200).
009100
009200 WORKING-STORAGE SECTION.
009300*    "10" IS THE STANDARD LINE-SEQUENTIAL AT-END CODE - RESULTS-
009400*    STATUS IS CARRIED FOR SYMMETRY WITH EVERY OTHER PROGRAM IN
009500*    THE SUITE BUT IS NEVER ITSELF TESTED.
009600 01  FILE-STATUS-CODES.
009700     05  EVTLOG-STATUS             PIC X(2).
009800         88  NO-MORE-LOG-RECS         VALUE "10".
009900     05  RESULTS-STATUS            PIC X(2).
010000
010100*    RUN DATE STAMPED ON THE HEADING LINE, AND THE ONE LOOP
010200*    SWITCH THAT DRIVES THE SEQUENTIAL REPLAY BELOW - CARRIED AS
010300*    STANDALONE 77s THE SAME WAY THE REST OF THE SUITE DOES.
010400 77  WS-RUN-DATE                   PIC 9(6).
010500 77  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
010600     05  WS-RUN-YY                 PIC 99.
010700     05  WS-RUN-MM                 PIC 99.
010800     05  WS-RUN-DD                 PIC 99.
010900 77  MORE-LOG-SW                   PIC X(01) VALUE "Y".
011000     88  MORE-LOG-RECS                VALUE "Y".
011100
011200 01  COUNTERS-AND-ACCUMULATORS.
011300*    COMP FOR SPEED - THIS COUNTER IS BUMPED ONCE PER LOG RECORD
011400*    AND A FULL WEEKEND REBUILD CAN REPLAY SEVERAL MILLION.
011500     05  WS-EVENTS-REPLAYED        PIC S9(9) COMP.
011600*    RAW-BYTES VIEW FOR THE OPERATOR DUMP SNAPSHOT (SAME IDEA AS
011700*    THE HALVES REDEFINES ON LKRSUM) - LETS THE CONSOLE DUMP
011800*    UTILITY SHOW THE COMP FIELD WITHOUT UNPACKING IT.
011900     05  WS-EVENTS-REPLAYED-BYTES REDEFINES
012000                                   WS-EVENTS-REPLAYED
012100                                         PIC X(04).
012200
012300*    ONE EVENT RECORD BUFFER, REUSED FOR EVERY LOG ENTRY - LAYOUT
012400*    IS THE SAME COPYBOOK THE NIGHTLY INGEST STEP APPENDS TO
012500*    EVTLOG WITH, SO A RECORD READ HERE IS BYTE-FOR-BYTE WHAT
012600*    LEVTPRJT SAW THE NIGHT IT WAS FIRST APPLIED.
012700 01  EVENT-RECORD.
012800     COPY LKREVT.
012900
013000*    THE CALL INTERFACE SHARED WITH LEVTINGT - PRJ-FN-EVENT/
013100*    PRJ-FN-CLOSE TELL LEVTPRJT WHICH OF ITS TWO ENTRY BEHAVIORS
013200*    TO TAKE, AND PRJ-OUTCOME/PRJ-ERROR-CLASS/PRJ-REASON-TEXT
013300*    COME BACK POPULATED ON EVERY EVENT CALL.  THIS STEP DOES NOT
013400*    ACT ON A REJECTED OUTCOME - A LOG ENTRY THAT WAS GOOD ENOUGH
013500*    TO GET APPENDED THE NIGHT IT ARRIVED IS GOOD ENOUGH TO REPLAY.
013600 01  PROJ-CONTROL-REC.
013700*        SET BY THIS PROGRAM BEFORE EVERY CALL - EVENT FOR THE
013800*        REPLAY LOOP IN 100-MAINLINE, CLOSE FOR THE ONE FINAL
013900*        CALL FROM 900-CLEANUP.
014000     05  PRJ-FUNCTION              PIC X(08).
014100         88  PRJ-FN-EVENT             VALUE "EVENT".
014200         88  PRJ-FN-CLOSE             VALUE "CLOSE".
014300*        POPULATED BY LEVTPRJT ON RETURN - NOT TESTED IN THIS
014400*        PROGRAM, SEE THE REMARKS ABOVE FOR WHY A REPLAY NEVER
014500*        ACTS ON A REJECTED OUTCOME.
014600     05  PRJ-OUTCOME               PIC X(08).
014700         88  PRJ-ACCEPTED             VALUE "ACCEPTED".
014800         88  PRJ-REJECTED             VALUE "REJECTED".
014900     05  PRJ-ERROR-CLASS           PIC X(10).
015000     05  PRJ-REASON-TEXT           PIC X(60).
015100
015200*    REPORT HEADING - CARRIES THE RUN DATE TWICE, ONCE AS A PLAIN
015300*    9(6) AND ONCE VIA THE HALVES REDEFINES BELOW SO THE OPERATOR
015400*    DUMP UTILITY CAN DISPLAY IT IN TWO 3-DIGIT HALVES THE SAME
015500*    WAY IT DOES FOR EVERY OTHER RUN-DATE FIELD IN THE SUITE.
015600 01  HEADING-LINE-1.
015700     05  FILLER                    PIC X(30)
015800                    VALUE "LOCKSTREAM PROJECTION REBUILD ".
015900     05  HDG-RUN-DATE              PIC 9(6).
016000     05  HDG-RUN-DATE-HALVES REDEFINES HDG-RUN-DATE.
016100         10  HDG-RUN-DATE-1ST-HALF PIC 9(03).
016200         10  HDG-RUN-DATE-2ND-HALF PIC 9(03).
016300     05  FILLER                    PIC X(164) VALUE SPACES.
016400
016500 01  TOTALS-LINE-1.
016600     05  FILLER                    PIC X(22)
016700                    VALUE "EVENTS REPLAYED ......".
016800     05  TOT-EVENTS-REPLAYED       PIC ZZZ,ZZZ,ZZ9.
016900     05  FILLER                    PIC X(167) VALUE SPACES.
017000
017100 PROCEDURE DIVISION.
017200*    MAINLINE IS DELIBERATELY THIN - HOUSEKEEPING PRIMES THE
017300*    LOG AND OPENS THE FILES, THE PERFORM ... UNTIL DRIVES ONE
017400*    CALL TO LEVTPRJT PER LOG RECORD, AND CLEANUP TELLS THE
017500*    PROJECTOR TO CLOSE ITS OWN VSAM CLUSTERS BEFORE WE PRINT
017600*    THE REPLAY COUNT AND GO HOME.
017700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017800     PERFORM 100-MAINLINE THRU 100-EXIT
017900         UNTIL NOT MORE-LOG-RECS.
018000     PERFORM 900-CLEANUP THRU 900-EXIT.
018100     MOVE ZERO TO RETURN-CODE.
018200     GOBACK.
018300
018400 000-HOUSEKEEPING.
018500*    OPENS EVTLOG INPUT-ONLY (THIS STEP NEVER WRITES BACK TO THE
018600*    LOG - IT ONLY REPLAYS WHAT IS ALREADY THERE) AND PRIMES THE
018700*    FIRST RECORD SO 100-MAINLINE CAN TEST MORE-LOG-RECS BEFORE
018800*    ITS FIRST CALL TO THE PROJECTOR.
018900     DISPLAY "******** BEGIN JOB LEVTRBLD ********".
019000     DISPLAY "** PROJECTION REBUILD - REPLAY STARTED **".
019100     ACCEPT WS-RUN-DATE FROM DATE.
019200     OPEN INPUT EVTLOG.
019300     OPEN OUTPUT RESULTS.
019400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
019500     MOVE WS-RUN-DATE TO HDG-RUN-DATE.
019600*    ADVANCE TO THE TOP OF THE FORM (C01) SO THE REBUILD REPORT
019700*    NEVER SHARES A PAGE WITH WHATEVER RAN BEFORE IT.
019800     WRITE RESULTS-REC FROM HEADING-LINE-1
019900         AFTER ADVANCING TOP-OF-FORM.
020000
020100     READ EVTLOG INTO EVENT-RECORD
020200         AT END
020300             MOVE "N" TO MORE-LOG-SW
020400     END-READ.
020500 000-EXIT.
020600     EXIT.
020700
020800 100-MAINLINE.
020900*    ONE CALL TO THE PROJECTOR PER LOG ENTRY, IN LOG ORDER, WITH
021000*    PRJ-FN-EVENT SET SO LEVTPRJT TAKES ITS NORMAL DISPATCH PATH
021100*    RATHER THAN THE CLOSE-FILES PATH RESERVED FOR 900-CLEANUP.
021200     SET PRJ-FN-EVENT TO TRUE.
021300     CALL 'LEVTPRJT' USING EVENT-RECORD, PROJ-CONTROL-REC.
021400     ADD 1 TO WS-EVENTS-REPLAYED.
021500
021600     READ EVTLOG INTO EVENT-RECORD
021700         AT END
021800             MOVE "N" TO MORE-LOG-SW
021900     END-READ.
022000 100-EXIT.
022100     EXIT.
022200
022300 900-CLEANUP.
022400*    TELL THE PROJECTOR TO CLOSE ITS FOUR VSAM CLUSTERS BEFORE
022500*    THIS STEP ENDS - LEVTPRJT OPENS THEM I-O ON ITS OWN FIRST
022600*    CALL AND KEEPS THEM OPEN ACROSS EVERY CALL FOR SPEED, SO
022700*    SOMEBODY HAS TO TELL IT WHEN THE RUN IS OVER.
022800     SET PRJ-FN-CLOSE TO TRUE.
022900     CALL 'LEVTPRJT' USING EVENT-RECORD, PROJ-CONTROL-REC.
023000
023100     MOVE WS-EVENTS-REPLAYED TO TOT-EVENTS-REPLAYED.
023200     WRITE RESULTS-REC FROM TOTALS-LINE-1.
023300
023400*    THE PROJECTOR'S OWN VSAM CLUSTERS WERE ALREADY CLOSED BY THE
023500*    PRJ-FN-CLOSE CALL ABOVE - ONLY THIS STEP'S OWN TWO LINE-
023600*    SEQUENTIAL FILES REMAIN OPEN AT THIS POINT.
023700     CLOSE EVTLOG, RESULTS.
023800
023900     DISPLAY "** EVENTS REPLAYED **".
024000     DISPLAY WS-EVENTS-REPLAYED.
024100     DISPLAY "** PROJECTION REBUILD - REPLAY COMPLETE **".
024200     DISPLAY "******** NORMAL END OF JOB LEVTRBLD ********".
024300 900-EXIT.
024400     EXIT.
